000100******************************************************************
000200*                                                                *
000300*   FDRFLU01.CPY                                                 *
000400*   FDR1 FLUSSO DI RENDICONTAZIONE - WORKING RECORD              *
000500*                                                                *
000600*   CARRIES ONE DECODED RECONCILIATION FLOW (THE OUTER           *
000700*   "NODOINVIAFLUSSORENDICONTAZIONE" ENVELOPE PLUS THE           *
000800*   EMBEDDED BASE64 SETTLEMENT-DETAIL DOCUMENT IT WRAPS) FROM    *
000900*   THE TIME IT IS PARSED BY FDR1-OP1 UNTIL IT IS CONSUMED BY    *
001000*   FDR1-OP2/OP3/OP4.  ONE COPY OF THIS RECORD PER BLOB.         *
001100*                                                                *
001200*   HIST:  1991-02-11  C.RUZ    ORIGINAL LAYOUT (REQ PSP-0017)   *
001300*           1994-07-03  C.RUZ    ADDED RICEVENTE GROUP           *
001400*           1998-11-20  M.TAPIA  Y2K - DATE FIELDS KEPT AS TEXT  *
001500*           2003-05-14  M.TAPIA  INDICE SEQ FIELD WIDENED (9)    *
001600*                                                                *
001700******************************************************************
001800 01  FDR1-FLOW-RECORD.
001900     05  FDR1-ENVELOPE.
002000         10  FDR1-ENV-PSP-ID              PIC X(35).
002100         10  FDR1-ENV-INTERMED-PSP        PIC X(35).
002200         10  FDR1-ENV-CANALE-ID           PIC X(35).
002300         10  FDR1-ENV-PASSWORD            PIC X(35).
002400         10  FDR1-ENV-DOMINIO-ID          PIC X(35).
002500         10  FDR1-ENV-FLUSSO-ID           PIC X(35).
002600         10  FDR1-ENV-DATA-ORA-FLUSSO     PIC X(25).
002700*        ALTERNATE VIEW USED BY THE TIMESTAMP-NORMALIZE RTN TO
002800*        PEEL THE DATE/TIME PORTION AWAY FROM A TRAILING
002900*        OFFSET, Z-SUFFIX, OR FRACTIONAL-SECOND TAIL.
003000         10  FDR1-ENV-DOF-R REDEFINES FDR1-ENV-DATA-ORA-FLUSSO.
003100             15  FDR1-ENV-DOF-DATE        PIC X(10).
003200             15  FDR1-ENV-DOF-TSEP        PIC X(01).
003300             15  FDR1-ENV-DOF-TIME        PIC X(08).
003400             15  FDR1-ENV-DOF-TAIL        PIC X(06).
003500         10  FDR1-ENV-FILLER              PIC X(10).
003600     05  FDR1-DET-PRESENT                 PIC X(01).
003700         88  FDR1-DET-IS-PRESENT          VALUE "Y".
003800         88  FDR1-DET-NOT-PRESENT         VALUE "N".
003900     05  FDR1-DETAIL.
004000         10  FDR1-DET-VERSIONE            PIC X(05).
004100         10  FDR1-DET-FLUSSO-ID           PIC X(35).
004200         10  FDR1-DET-DATA-ORA-FLUSSO     PIC X(25).
004300         10  FDR1-DET-ID-REGOLAMENTO      PIC X(35).
004400         10  FDR1-DET-DATA-REGOLAMENTO    PIC X(10).
004500         10  FDR1-DET-MITTENTE.
004600             15  FDR1-MIT-TIPO-ID         PIC X(02).
004700             15  FDR1-MIT-COD-ID          PIC X(16).
004800             15  FDR1-MIT-DENOM           PIC X(70).
004900             15  FDR1-MIT-FILLER          PIC X(02).
005000         10  FDR1-DET-RICEVENTE.
005100             15  FDR1-RIC-TIPO-ID         PIC X(02).
005200             15  FDR1-RIC-COD-ID          PIC X(16).
005300             15  FDR1-RIC-DENOM           PIC X(70).
005400             15  FDR1-RIC-FILLER          PIC X(02).
005500         10  FDR1-DET-NUM-TOT-PAG         PIC 9(09).
005600         10  FDR1-DET-IMP-TOT-PAG         PIC 9(13)V9(02).
005700*        NUMERIC VIEW USED WHEN THE SCAN ROUTINE IS STILL
005800*        ACCUMULATING THE INCOMING DIGIT STRING ONE CHARACTER
005900*        AT A TIME (SEE FDR1-OP1 5000-PARSE-DETAIL-RTN).
006000         10  FDR1-DET-IMP-TOT-R REDEFINES FDR1-DET-IMP-TOT-PAG.
006100             15  FDR1-DET-IMP-TOT-INT     PIC 9(13).
006200             15  FDR1-DET-IMP-TOT-DEC     PIC 9(02).
006300         10  FDR1-DET-NUM-PAG-CNT         PIC 9(04) COMP.
006400         10  FDR1-DET-FILLER              PIC X(08).
006500         10  FDR1-PAGAMENTO OCCURS 0 TO 1000 TIMES
006600                 DEPENDING ON FDR1-DET-NUM-PAG-CNT
006700                 INDEXED BY FDR1-PAG-IDX.
006800             15  FDR1-PAG-IUV             PIC X(35).
006900             15  FDR1-PAG-IUR             PIC X(35).
007000             15  FDR1-PAG-IDSP            PIC X(09).
007100             15  FDR1-PAG-IMPORTO         PIC 9(13)V9(02).
007200             15  FDR1-PAG-ESITO-COD       PIC 9(02).
007300             15  FDR1-PAG-ESITO-DATA      PIC X(10).
007400             15  FDR1-PAG-FILLER          PIC X(05).
007500     05  FDR1-FLOW-FILLER                 PIC X(20).
007600*
007700******************************************************************
007800*   WORKING CELLS USED WHILE THE SAX-STYLE SCANNER IN FDR1-OP1   *
007900*   IS BETWEEN A START TAG AND THE MATCHING END TAG.  KEPT       *
008000*   SEPARATE FROM FDR1-FLOW-RECORD SO A HALF-POPULATED           *
008100*   ISTITUTO OR PAGAMENTO LINE NEVER LEAKS INTO THE RECORD.      *
008200******************************************************************
008300*   (FDR1-CUR-ISTITUTO AND FDR1-CUR-PAGAMENTO - THE SCAN'S
008310*   IN-FLIGHT WORKING CELLS - LIVE IN FDR1OP1'S OWN WORKING-
008320*   STORAGE SECTION, NOT HERE; NO OTHER PROGRAM EVER SEES A
008330*   HALF-PARSED ISTITUTO OR PAGAMENTO LINE.)
