000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1CR3.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1CR3 - GZIP MAGIC-NUMBER DETECTION / DECOMPRESSION       *
001100*   SHARED UTILITY SUBPROGRAM                                    *
001200*                                                                *
001300*   CALLED BY FDR1-OP1 BEFORE THE FLOW ENVELOPE IS PARSED.       *
001400*   ORIGINALLY WRITTEN AS A STANDALONE DATA-SETUP UTILITY         *
001500*   (CREA-VENCIDOS) FOR THE OLD PHARMACY SYSTEM; REPURPOSED      *
001600*   02/1991 AS THE SHOP'S COMMON COMPRESSION-DETECT ROUTINE      *
001700*   SO EVERY BATCH STEP THAT TOUCHES A PSP BLOB SHARES ONE       *
001800*   COPY OF THE MAGIC-NUMBER TEST.                               *
001900*                                                                *
002000*   CHANGE LOG                                                   *
002100*   ----------                                                   *
002200*   02/11/1991  C.RUZ     ORIGINAL - REQ PSP-0017                *
002300*   06/19/1991  C.RUZ     ADDED MINIMUM-LENGTH CHECK (3 BYTES)   *
002400*   11/02/1992  C.RUZ     RAW-LENGTH ZERO NOW HARD ERROR         *
002500*   03/08/1994  R.SOTO    RENAMED FROM CREA-VENCIDOS ON REQ      *
002600*                         PSP-0104 (SHARED WITH FDR1-OP1 NOW)    *
002700*   07/22/1995  R.SOTO    CALLS SHOP DECOMPRESSION SERVICE       *
002800*                         FDRZLIB INSTEAD OF INLINE INFLATE      *
002900*   02/14/1996  R.SOTO    DECOMPRESS RC NOW MAPPED TO FDR1 RC    *
003000*   09/30/1998  M.TAPIA   Y2K REVIEW - NO DATE FIELDS, N/C       *
003100*   01/05/1999  M.TAPIA   RAW-LENGTH WIDENED TO 9(07) (REQ       *
003200*                         PSP-0233, LARGER FLOWS FROM BANCA X)   *
003300*   08/11/2001  R.SOTO    ADDED NON-GZIP PASSTHROUGH PATH        *
003400*   04/17/2006  R.SOTO    GO TO CLEANUP ON DECOMPRESS-EXIT       *
003500*   10/02/2011  J.PENA    MINOR - TRACE DISPLAY ON BAD MAGIC     *
003600*   05/29/2017  J.PENA    REQ PSP-0399 - SECOND MAGIC BYTE TEST  *
003700*                         WAS COMPARING WRONG SUBSCRIPT, FIXED   *
003720*   12/14/2019  L.DIAZ    REQ PSP-0419 - DOCUMENTATION PASS ONLY *
003740*                         PER SHOP STANDARDS AUDIT, NO LOGIC     *
003760*                         CHANGED - BANNER AND PARAGRAPH-HEADER  *
003780*                         COMMENTARY ADDED THROUGHOUT            *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004050*    THE TWO GZIP MAGIC-NUMBER BYTES ARE DECLARED AS CLASS        *
004060*    CONDITIONS RATHER THAN LITERALS COMPARED INLINE - SAME       *
004070*    SHOP HABIT AS THE BASE64 PAD-CHARACTER CLASS IN FDR1CR2,     *
004080*    SO THE MAGIC-NUMBER TEST READS AS A NAMED CONDITION AT THE   *
004090*    POINT OF USE INSTEAD OF A BARE HEX LITERAL COMPARE.          *
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS GZIP-MAGIC-1 IS X"1F"
004400     CLASS GZIP-MAGIC-2 IS X"8B"
004500     UPSI-0 ON STATUS IS FDR1-TRACE-ON
004600     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004850******************************************************************
004860*   GZIP DETECTION WORK AREA.  A GZIP MEMBER ALWAYS OPENS WITH    *
004870*   THE TWO-BYTE MAGIC NUMBER X'1F8B' (RFC-1952 SECTION 2.3.1) -  *
004880*   2000-DETECT-GZIP-RTN TESTS ONLY THOSE TWO BYTES, NEVER THE    *
004890*   COMPRESSION-METHOD OR FLAG BYTES THAT FOLLOW, SINCE THIS SHOP *
004895*   HAS NEVER RECEIVED A PSP FLOW COMPRESSED ANY OTHER WAY.       *
004898******************************************************************
004900 01  W00-GZIP-WORK.
005000     05  W00-FIRST-BYTE               PIC X(01).
005100     05  W00-SECOND-BYTE              PIC X(01).
005200*    NUMERIC (COMP) VIEW OF THE FIRST TWO BYTES, USED ONLY FOR
005300*    THE TRACE DISPLAY WHEN UPSI-0 IS ON.
005400     05  W00-MAGIC-NUMERIC REDEFINES W00-FIRST-BYTE
005500                           PIC X(01).
005600     05  W00-DECOMPRESS-RC            PIC 9(02) COMP.
005700     05  W00-GZIP-FILLER              PIC X(06).
005710*    TWO-BYTE COMBINED VIEW OF THE MAGIC-NUMBER PAIR, USED BY
005720*    THE UPSI-0 TRACE LINE SO ONE DISPLAY SHOWS BOTH BYTES AT
005730*    ONCE INSTEAD OF TWO SEPARATE ELEMENTARY MOVES.
005740 01  W00-GZIP-MAGIC-PAIR REDEFINES W00-GZIP-WORK
005745                         PIC X(10).
005760 01  W00-GZIP-SWITCH                  PIC X(01) VALUE "N".
005765     88  FDR1-IS-GZIP                 VALUE "Y".
005770     88  FDR1-NOT-GZIP                VALUE "N".
005800 01  W01-SERVICE-CALL-AREA.
005900     05  W01-SVC-NAME                 PIC X(08) VALUE "FDRZLIB ".
006000*    ALTERNATE NUMERIC/ALPHA VIEW OF THE SERVICE NAME, KEPT
006100*    FOR THE DAY THE SERVICE TABLE BECOMES TABLE-DRIVEN (REQ
006200*    PSP-0233 NOTE, NEVER IMPLEMENTED).
006300     05  W01-SVC-NAME-R REDEFINES W01-SVC-NAME.
006400         10  W01-SVC-TABLE-IDX        PIC 9(04) COMP.
006500         10  W01-SVC-TABLE-REST       PIC X(04).
006600     05  W01-SVC-FILLER               PIC X(04).
006700 77  W02-TRACE-SWITCH                 PIC X(01) VALUE "N".
006800     88  W02-TRACE-REQUIRED           VALUE "Y".
006850*    77-LEVEL STANDALONE SWITCH, SEPARATE FROM THE UPSI-0 TOGGLE
006860*    ABOVE - THIS ONE IS NEVER ACTUALLY SET TO "Y" TODAY (A
006870*    LEFTOVER HOOK FROM THE 2011 TRACE-DISPLAY CHANGE, REQ
006880*    PSP NOT ON FILE); W02-TRACE-REQUIRED TESTS FALSE UNTIL SOME
006890*    FUTURE MAINTENANCE WIRES IT TO UPSI-0 OR A PARAMETER CARD.
006900 LINKAGE SECTION.
006950******************************************************************
006960*   LINKAGE SECTION - LK-RAW-CONTENT/LK-RAW-LENGTH ARE THE        *
006970*   POSSIBLY-COMPRESSED SETTLEMENT-DETAIL BYTES AND THEIR TRUE    *
006980*   LENGTH AS HANDED DOWN FROM FDR1-OP1 AFTER BASE64 DECODE.      *
006985*   LK-OUT-CONTENT/LK-OUT-LENGTH RECEIVE THE PLAIN XML TEXT,      *
006990*   EITHER DECOMPRESSED OR PASSED THROUGH UNCHANGED.  SEE THE     *
006995*   88-LEVELS BELOW FOR THE RETURN-CODE MEANINGS.                 *
006998******************************************************************
007000 01  LK-RAW-CONTENT                   PIC X(999999).
007100 01  LK-RAW-LENGTH                    PIC 9(07) COMP.
007200 01  LK-OUT-CONTENT                   PIC X(999999).
007300 01  LK-OUT-LENGTH                    PIC 9(07) COMP.
007400 01  LK-RETURN-CODE                   PIC 9(02) COMP.
007500     88  LK-RC-OK                     VALUE 00.
007600     88  LK-RC-EMPTY-CONTENT          VALUE 50.
007700     88  LK-RC-DECOMPRESS-FAILED      VALUE 51.
007800 PROCEDURE DIVISION USING LK-RAW-CONTENT LK-RAW-LENGTH
007900                          LK-OUT-CONTENT LK-OUT-LENGTH
008000                          LK-RETURN-CODE.
008050******************************************************************
008060*   1000 - TOP-LEVEL DISPATCH.  REJECTS AN EMPTY PAYLOAD OUTRIGHT *
008070*   (RC 50), OTHERWISE ROUTES TO THE DECOMPRESS PATH OR THE       *
008080*   PASSTHROUGH PATH DEPENDING ON WHAT 2000-DETECT-GZIP-RTN       *
008090*   FOUND IN THE FIRST TWO BYTES.                                 *
008098******************************************************************
008100 1000-MAIN-RTN.
008200     MOVE 00 TO LK-RETURN-CODE.
008300     IF LK-RAW-LENGTH = ZERO
008400         MOVE 50 TO LK-RETURN-CODE
008500         GO TO 1000-EXIT
008600     END-IF.
008700     PERFORM 2000-DETECT-GZIP-RTN THRU 2000-EXIT.
008800     IF FDR1-IS-GZIP
008900         PERFORM 3000-DECOMPRESS-RTN THRU 3000-EXIT
009000     ELSE
009100         PERFORM 4000-PASSTHROUGH-RTN THRU 4000-EXIT
009200     END-IF.
009300 1000-EXIT.
009400     GOBACK.
009500*
009600 2000-DETECT-GZIP-RTN.
009700*    BUSINESS RULE 5 - GZIP IFF LENGTH >= 3 AND FIRST TWO BYTES
009800*    ARE THE MAGIC NUMBER X'1F8B'.
009900     SET FDR1-NOT-GZIP TO TRUE.
010000     IF LK-RAW-LENGTH < 3
010100         GO TO 2000-EXIT
010200     END-IF.
010300     MOVE LK-RAW-CONTENT(1:1) TO W00-FIRST-BYTE.
010400     MOVE LK-RAW-CONTENT(2:2) TO W00-SECOND-BYTE.
010500     IF W00-FIRST-BYTE IS GZIP-MAGIC-1
010600        AND W00-SECOND-BYTE IS GZIP-MAGIC-2
010700         SET FDR1-IS-GZIP TO TRUE
010800     END-IF.
010900     IF W02-TRACE-REQUIRED
011000         DISPLAY "FDR1CR3 - MAGIC BYTES " W00-FIRST-BYTE
011100                 " / " W00-SECOND-BYTE
011150                 " WORK=" W00-GZIP-MAGIC-PAIR
011200     END-IF.
011300 2000-EXIT.
011400     EXIT.
011500*
011600 3000-DECOMPRESS-RTN.
011700*    INVOKES THE SHOP'S STANDARD COMPRESSION-SERVICE LOAD
011800*    MODULE.  FDR1CR3 ITSELF DOES NOT CARRY INFLATE LOGIC -
011900*    THAT LIVES IN THE SHARED FDRZLIB SERVICE MAINTAINED BY
012000*    THE SYSTEMS-SOFTWARE GROUP, THE SAME WAY EVERY OTHER
012100*    BATCH STEP IN THIS SHOP DECOMPRESSES A PSP PAYLOAD.
012150*    W01-SVC-NAME IS A DATA-NAME, NOT A LITERAL, ON THE CALL -
012160*    THAT LETS A FUTURE REQUEST SWITCH THE LOAD-MODULE NAME AT
012170*    RUN TIME (E.G. A TEST-REGION STUB) WITHOUT RECOMPILING THIS
012180*    SUBPROGRAM, THE SAME DYNAMIC-CALL HABIT THE SHOP USES
012190*    ELSEWHERE FOR SERVICE ROUTINES.
012200     CALL W01-SVC-NAME USING LK-RAW-CONTENT LK-RAW-LENGTH
012300                             LK-OUT-CONTENT LK-OUT-LENGTH
012400                             W00-DECOMPRESS-RC
012500         ON EXCEPTION
012550*            LOAD MODULE NOT FOUND/NOT LINKED IN THIS REGION -
012560*            TREAT EXACTLY LIKE A BAD DECOMPRESS RATHER THAN
012570*            LETTING THE RUN ABEND ON A CALL EXCEPTION.
012600             MOVE 51 TO W00-DECOMPRESS-RC
012700     END-CALL.
012800     IF W00-DECOMPRESS-RC NOT = ZERO
012900         MOVE 51 TO LK-RETURN-CODE
013000         GO TO 3000-EXIT
013100     END-IF.
013200     MOVE 00 TO LK-RETURN-CODE.
013300 3000-EXIT.
013400     EXIT.
013500*
013550******************************************************************
013560*   4000 - NON-GZIP PASSTHROUGH (BUSINESS RULE 5 "ELSE" BRANCH).  *
013570*   MOST PSP PAYLOADS ARRIVE UNCOMPRESSED; THIS PATH IS A STRAIGHT*
013580*   COPY SO THE CALLER ALWAYS GETS BACK PLAIN XML IN LK-OUT-      *
013590*   CONTENT REGARDLESS OF WHICH PATH WAS TAKEN.                   *
013595******************************************************************
013600 4000-PASSTHROUGH-RTN.
013700*    CONTENT IS ALREADY PLAIN XML - CARRY IT THROUGH UNCHANGED.
013800     MOVE LK-RAW-CONTENT TO LK-OUT-CONTENT.
013900     MOVE LK-RAW-LENGTH TO LK-OUT-LENGTH.
014000     MOVE 00 TO LK-RETURN-CODE.
014100 4000-EXIT.
014200     EXIT.
