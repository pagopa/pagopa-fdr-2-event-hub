000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1OP4.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/20/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1OP4 (WAS "OPCION-4") - EVENT PUBLICATION / CHUNK BREAK   *
001100*                                                                *
001200*   UNIT E OF THE FDR RECONCILIATION BATCH STEP.  WRITES THE ONE *
001300*   FLOW-TX RECORD FDR1OP3 BUILT TO THE FLOW-TX OUTBOUND FEED,   *
001400*   THEN WALKS THE REPIUV TABLE, BREAKING IT INTO 900K CHUNKS    *
001500*   AND WRITING EACH LINE TO THE REPIUV OUTBOUND FEED TAGGED     *
001600*   WITH THE CHUNK IT WAS PUBLISHED UNDER.  WAS THE PURCHASE-    *
001700*   ORDER PRINT WORKER - THE CONTROL-BREAK SHAPE (ACCUMULATE,    *
001800*   TEST CEILING, ROLL TO THE NEXT GROUP) CARRIED OVER CLEANLY.  *
001900*                                                                *
002000*   CHANGE LOG                                                   *
002100*   ----------                                                   *
002200*   02/20/1991  C.RUZ     ORIGINAL - REQ PSP-0017 (WAS THE       *
002300*                         PURCHASE-ORDER PRINT PROGRAM, ALL      *
002400*                         PRINT-LINE/TOP-OF-FORM WORK DROPPED)   *
002500*   03/08/1994  R.SOTO    REWRITTEN AS THE PUBLISH STEP ON REQ   *
002600*                         PSP-0104 - OUTPUT IS NOW TWO SEQUENTIAL*
002700*                         FEED FILES, NOT A PRINTER              *
002800*   09/30/1998  M.TAPIA   Y2K REVIEW - NO DATE ARITHMETIC HERE   *
002900*   04/17/2000  R.SOTO    900K CHUNK CEILING ADDED (REQ PSP-0248)*
003000*   03/19/2006  M.TAPIA   CORRELATION-ID DEFAULT "NA" WIRED IN   *
003100*                         ON BOTH FEEDS (REQ PSP-0291)           *
003200*   10/02/2011  J.PENA    TRACE DISPLAY ON UPSI-0                *
003300*   05/29/2017  J.PENA    REQ PSP-0399 - ANY ONE FAILED WRITE    *
003400*                         NOW FAILS THE WHOLE FLOW, BUT LINES    *
003500*                         ALREADY WRITTEN ARE LEFT IN PLACE      *
003600*                         (AT-LEAST-ONCE, NOT ROLLED BACK)       *
003620*   12/10/2019  L.DIAZ    REQ PSP-0417 - BOTH OUTBOUND FD        *
003640*                         RECORDS WERE X(300), SHORTER THAN THE  *
003660*                         WORKING-STORAGE RECORDS THEY RECEIVE   *
003680*                         (379/374 BYTES) - THE MOVE TO THE      *
003700*                         SHORTER FD RECORD WAS TRUNCATING THE   *
003720*                         CORRELATION-ID AND ALL-DATES FIELDS    *
003740*                         OFF EVERY OUTBOUND MESSAGE.  WIDENED   *
003760*                         BOTH TO X(400) AND RAISED THE CHUNK    *
003780*                         LINE WIDTH TO MATCH                    *
003790******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS FDR1-TRACE-ON
004300     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FDRFTXOT ASSIGN TO FDRFTXOT
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS W90-FTXOT-STATUS.
004900     SELECT FDRIUVOT ASSIGN TO FDRIUVOT
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS W90-IUVOT-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FDRFTXOT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005620*    WIDENED FROM X(300) TO X(400) ON REQ PSP-0417 - THE
005640*    FDR1-FLOWTX-REC GROUP IN FDRFLU02 RUNS 379 BYTES EVEN WITH
005650*    THE ALL-DATES TABLE EMPTY, SO THE OLD X(300) RECEIVER WAS
005660*    TRUNCATING FDR1-FTX-CORRELATION-ID AND THE WHOLE ALL-DATES
005670*    GROUP OFF THE RIGHT END OF EVERY MESSAGE BEFORE IT WAS EVER
005680*    WRITTEN (BUSINESS RULE 7 NEVER ACTUALLY LANDED ON THE FEED).
005700 01  FDR1-FLOWTX-FD-REC              PIC X(400).
005800 FD  FDRIUVOT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD.
006020*    WIDENED FROM X(300) TO X(400) ON REQ PSP-0417 - SAME DEFECT,
006040*    THE REPIUV LINE RUNS 374 BYTES, SO THE OLD X(300) RECEIVER
006050*    WAS TRUNCATING FDR1-RPV-CORRELATION-ID AND FDR1-RPV-CHUNK-SEQ
006060*    OFF EVERY LINE.  FDR1-CHUNK-LINE-WIDTH IN FDRFLU02 IS NOW
006070*    400 TO MATCH, SO THE 900K CONTROL BREAK COUNTS REAL BYTES.
006100 01  FDR1-REPIUV-FD-REC              PIC X(400).
006200 WORKING-STORAGE SECTION.
006250*    SUCCESS/FAILURE FLAGS TESTED AT 1000-EXIT TO DECIDE THE
006260*    OVERALL RETURN CODE - ONE FLAG FOR THE SINGLE FLOWTX SEND,
006270*    ONE "ANY CHUNK FAILED" FLAG COVERING THE WHOLE REPIUV WALK.
006300 01  W00-PUBLISH-FLAGS.
006400     05  W00-FTX-SENT-OK              PIC X(01) VALUE "N".
006500         88  W00-FTX-WAS-SENT         VALUE "Y".
006600     05  W00-ANY-CHUNK-FAILED         PIC X(01) VALUE "N".
006700         88  W00-A-CHUNK-FAILED       VALUE "Y".
006800     05  W00-PUBLISH-FILLER           PIC X(08).
006900 01  W90-FILE-STATUS-GROUP.
007000     05  W90-FTXOT-STATUS             PIC X(02).
007100         88  W90-FTXOT-OK             VALUE "00".
007200     05  W90-IUVOT-STATUS             PIC X(02).
007300         88  W90-IUVOT-OK             VALUE "00".
007350     05  W90-STATUS-FILLER            PIC X(04).
007400*    PACKED VIEW OF BOTH FILE-STATUS BYTES, USED ONLY BY THE
007500*    UPSI-0 TRACE DISPLAY AFTER EVERY WRITE.
007600 01  W90-STATUS-PAIR REDEFINES W90-FILE-STATUS-GROUP
007700                              PIC X(04).
007800 01  W91-CORRELATION-WORK.
007900     05  W91-CORR-VALUE               PIC X(50).
008000*    CASE-FOLD STAGING VIEW - THE SERVICE-ID PRESENCE BYTE ON
008100*    FDR1-BLOB-META IS ALL WE NEED, BUT THIS ALTERNATE VIEW LETS
008200*    A FUTURE TRIM TO "FIRST N BYTES ONLY" BE MADE WITHOUT
008300*    RESTRUCTURING THE CALLER.
008400     05  W91-CORR-VALUE-R REDEFINES W91-CORR-VALUE.
008500         10  W91-CORR-FIRST-30        PIC X(30).
008600         10  W91-CORR-LAST-20         PIC X(20).
008650     05  W91-CORR-FILLER              PIC X(04).
008700 01  W92-CHUNK-FLAGS.
008800     05  W92-START-NEW-CHUNK          PIC X(01) VALUE "Y".
008900         88  W92-NEW-CHUNK-NEEDED     VALUE "Y".
009000     05  W92-CHUNK-FILLER             PIC X(09).
009100 77  W93-LOOP-IDX                     PIC 9(04) COMP.
009200 77  W02-TRACE-SWITCH                 PIC X(01) VALUE "N".
009300     88  W02-TRACE-REQUIRED           VALUE "Y".
009400 LINKAGE SECTION.
009450*    FDRFLU02 CARRIES THE FLOWTX RECORD AND REPIUV TABLE BUILT BY
009460*    FDR1OP3; FDRFLU03 CARRIES THE METADATA MAP THIS PROGRAM READS
009470*    THE SERVICE-ID CORRELATION PROPERTY FROM (BUSINESS RULE 7).
009500     COPY FDRFLU02.
009600     COPY FDRFLU03.
009700 PROCEDURE DIVISION USING FDR1-FLOWTX-REC FDR1-REPIUV-TABLE
009800                          FDR1-BLOB-META FDR1-RETURN-CODE.
009850******************************************************************
009860*   1000 - UNIT E DRIVER.  CORRELATION-ID IS RESOLVED AND STAMPED *
009870*   ONTO EVERY OUTBOUND RECORD BEFORE EITHER FEED IS WRITTEN -    *
009880*   NEITHER SEND PARAGRAPH BELOW COMPUTES IT ITSELF.  BOTH FEEDS  *
009890*   ARE OPENED TOGETHER AND CLOSED TOGETHER REGARDLESS OF WHETHER *
009895*   THE FLOWTX SEND OR ANY CHUNK SEND FAILED.                     *
009898******************************************************************
009900 1000-MAIN-RTN.
010000     MOVE 00 TO FDR1-RETURN-CODE.
010100     PERFORM 1500-RESOLVE-CORR-RTN THRU 1500-EXIT.
010200     OPEN OUTPUT FDRFTXOT FDRIUVOT.
010300     PERFORM 2000-SEND-FLOWTX-RTN THRU 2000-EXIT.
010400     IF FDR1-RPV-CNT > 0
010500         MOVE ZERO TO FDR1-CHUNK-RUNNING-TOTAL
010600         MOVE ZERO TO FDR1-CHUNK-SEQ-NO
010700         SET W92-NEW-CHUNK-NEEDED TO TRUE
010800         PERFORM 3000-CHUNK-REPIUV-RTN THRU 3000-EXIT
010900             VARYING W93-LOOP-IDX FROM 1 BY 1
011000             UNTIL W93-LOOP-IDX > FDR1-RPV-CNT
011100     END-IF.
011200     CLOSE FDRFTXOT FDRIUVOT.
011300     IF NOT W00-FTX-WAS-SENT OR W00-A-CHUNK-FAILED
011400         SET FDR1-RC-PUBLISH-FAILED TO TRUE
011500         MOVE "ONE OR MORE OUTBOUND MESSAGES FAILED TO SEND" TO
011600             FDR1-RETURN-MESSAGE
011700         DISPLAY "FDR1OP4 - " FDR1-RETURN-MESSAGE
011800     END-IF.
011900 1000-EXIT.
012000     GOBACK.
012100*
012200 1500-RESOLVE-CORR-RTN.
012300*    BUSINESS RULE 7 - CORRELATION PROPERTY IS THE METADATA'S
012400*    SERVICE IDENTIFIER, OR THE LITERAL "NA" WHEN THAT KEY IS
012500*    ABSENT.  STAMPED ONTO BOTH THE FLOWTX RECORD AND EVERY
012600*    REPIUV TABLE LINE BEFORE ANY MESSAGE IS SENT.
012700     IF FDR1-META-SERVICE-OK
012800         MOVE FDR1-META-SERVICE-ID TO W91-CORR-VALUE
012900     ELSE
013000         MOVE "NA" TO W91-CORR-VALUE
013100     END-IF.
013200     MOVE W91-CORR-VALUE TO FDR1-FTX-CORRELATION-ID.
013300     IF FDR1-RPV-CNT > 0
013400         PERFORM 1600-STAMP-CORR-RTN THRU 1600-EXIT
013500             VARYING W93-LOOP-IDX FROM 1 BY 1
013600             UNTIL W93-LOOP-IDX > FDR1-RPV-CNT
013700     END-IF.
013800     GO TO 1500-EXIT.
013850*
013860 1600-STAMP-CORR-RTN.
013862*    CALLED ONCE PER REPIUV TABLE ENTRY FROM 1500'S VARYING
013864*    PERFORM - STAMPS THE SAME RESOLVED VALUE ONTO EVERY LINE,
013866*    NEVER A PER-LINE LOOKUP, SINCE THE CORRELATION PROPERTY IS
013868*    FLOW-LEVEL, NOT PAYMENT-LINE-LEVEL.
013870     SET FDR1-RPV-IDX TO W93-LOOP-IDX.
013880     MOVE W91-CORR-VALUE TO
013890         FDR1-RPVT-CORRELATION-ID(FDR1-RPV-IDX).
013900 1600-EXIT.
013950     EXIT.
014000*
014100 1500-EXIT.
014200     EXIT.
014300*
014400 2000-SEND-FLOWTX-RTN.
014500*    UNIT E STEP 3 - THE FLOW-TX MESSAGE IS A SINGLE-RECORD BATCH
014600*    OF ONE; "SEND" IS MODELED AS A SEQUENTIAL WRITE TO THE FEED.
014700     MOVE SPACES TO FDR1-FLOWTX-FD-REC.
014800     MOVE FDR1-FLOWTX-REC TO FDR1-FLOWTX-FD-REC.
014900     WRITE FDR1-FLOWTX-FD-REC.
015000     IF W90-FTXOT-OK
015100         SET W00-FTX-WAS-SENT TO TRUE
015200     ELSE
015300         SET W00-FTX-WAS-SENT TO FALSE
015400     END-IF.
015500     IF W02-TRACE-REQUIRED
015600         DISPLAY "FDR1OP4 - FLOWTX SEND STATUS " W90-FTXOT-STATUS
015700     END-IF.
015800 2000-EXIT.
015900     EXIT.
016000*
016100******************************************************************
016200*   3000 - CHUNK-SIZE CONTROL BREAK (BUSINESS RULE 6).  EACH      *
016300*   REPIUV LINE ADDS FDR1-CHUNK-LINE-WIDTH BYTES TO THE RUNNING   *
016400*   TOTAL.  WHEN THE NEXT LINE WOULD PUSH THE TOTAL PAST THE      *
016500*   900K CEILING, THE CURRENT CHUNK IS CLOSED AND A NEW ONE IS    *
016600*   OPENED STARTING WITH THAT LINE - NO RECORD IS EVER SPLIT      *
016700*   ACROSS TWO CHUNKS, AND A CHUNK ALWAYS HOLDS AT LEAST ONE LINE.*
016800******************************************************************
016900 3000-CHUNK-REPIUV-RTN.
017000     SET FDR1-RPV-IDX TO W93-LOOP-IDX.
017050*    FIRST LINE OF THE WHOLE WALK ALWAYS OPENS CHUNK 1 -
017060*    W92-NEW-CHUNK-NEEDED WAS SET TRUE BY THE CALLER BEFORE THE
017070*    VARYING PERFORM EVER STARTED.
017100     IF W92-NEW-CHUNK-NEEDED
017200         GO TO 3000-OPEN-CHUNK
017300     END-IF.
017500     IF FDR1-CHUNK-RUNNING-TOTAL + FDR1-CHUNK-LINE-WIDTH
017600             > FDR1-CHUNK-CEILING
017700         SET W92-NEW-CHUNK-NEEDED TO TRUE
017800         GO TO 3000-OPEN-CHUNK
017900     END-IF.
018000     GO TO 3000-ADD-LINE.
018100 3000-OPEN-CHUNK.
018150*    BUMP THE CHUNK SEQUENCE AND RESET THE RUNNING TOTAL/LINE
018160*    COUNT TO ZERO - THIS LINE IS THE FIRST ONE IN THE NEW CHUNK.
018200     ADD 1 TO FDR1-CHUNK-SEQ-NO.
018300     MOVE ZERO TO FDR1-CHUNK-RUNNING-TOTAL.
018400     MOVE ZERO TO FDR1-CHUNK-LINE-CNT.
018500     SET W92-START-NEW-CHUNK TO FALSE.
018600 3000-ADD-LINE.
018700     ADD FDR1-CHUNK-LINE-WIDTH TO FDR1-CHUNK-RUNNING-TOTAL.
018800     ADD 1 TO FDR1-CHUNK-LINE-CNT.
018900     PERFORM 4000-SEND-REPIUV-RTN THRU 4000-EXIT.
019000 3000-EXIT.
019100     EXIT.
019200*
019300 4000-SEND-REPIUV-RTN.
019400*    UNIT E STEP 3/4 - ONE LINE WRITTEN PER CALL, TAGGED WITH THE
019500*    CHUNK/MESSAGE SEQUENCE NUMBER IT BELONGS TO.  A WRITE FAILURE
019600*    ON ANY LINE FAILS THE WHOLE FLOW (SEE 1000-MAIN-RTN) BUT
019700*    LINES ALREADY WRITTEN STAY ON THE FEED - NOT ROLLED BACK.
019750*    THE MOVES BELOW UNFLATTEN ONE OCCURRENCE OF THE REPIUV TABLE
019760*    (FDR1-RPV-IDX SET BY THE CALLER, 3000-CHUNK-REPIUV-RTN) INTO
019770*    THE FLAT OUTBOUND RECORD LAYOUT - FIELD FOR FIELD, SAME
019780*    ORDER AS RECORD LAYOUT 6 IN THE SPECIFICATION.
019800     MOVE SPACES TO FDR1-REPIUV-REC.
019900     MOVE FDR1-RPVT-IUV(FDR1-RPV-IDX)        TO FDR1-RPV-IUV.
020000     MOVE FDR1-RPVT-IUR(FDR1-RPV-IDX)        TO FDR1-RPV-IUR.
020100     MOVE FDR1-RPVT-AMOUNT(FDR1-RPV-IDX)     TO FDR1-RPV-AMOUNT.
020200     MOVE FDR1-RPVT-OUTCOME-COD(FDR1-RPV-IDX) TO FDR1-RPV-OUTCOME-COD.
020300     MOVE FDR1-RPVT-OUTCOME-DATE(FDR1-RPV-IDX)
020400         TO FDR1-RPV-OUTCOME-DATE.
020500     MOVE FDR1-RPVT-IDSP(FDR1-RPV-IDX)       TO FDR1-RPV-IDSP.
020600     MOVE FDR1-RPVT-FLOW-ID(FDR1-RPV-IDX)    TO FDR1-RPV-FLOW-ID.
020700     MOVE FDR1-RPVT-FLOW-DATETIME(FDR1-RPV-IDX)
020800         TO FDR1-RPV-FLOW-DATETIME.
020900     MOVE FDR1-RPVT-DOMAIN-ID(FDR1-RPV-IDX)  TO FDR1-RPV-DOMAIN-ID.
021000     MOVE FDR1-RPVT-PSP(FDR1-RPV-IDX)        TO FDR1-RPV-PSP.
021100     MOVE FDR1-RPVT-INT-PSP(FDR1-RPV-IDX)    TO FDR1-RPV-INT-PSP.
021200     MOVE FDR1-RPVT-UNIQUE-ID(FDR1-RPV-IDX)  TO FDR1-RPV-UNIQUE-ID.
021300     MOVE FDR1-RPVT-INSERTED-TS(FDR1-RPV-IDX) TO FDR1-RPV-INSERTED-TS.
021400     MOVE FDR1-RPVT-CORRELATION-ID(FDR1-RPV-IDX)
021500         TO FDR1-RPV-CORRELATION-ID.
021600     MOVE FDR1-CHUNK-SEQ-NO                  TO FDR1-RPV-CHUNK-SEQ.
021700     MOVE SPACES TO FDR1-REPIUV-FD-REC.
021800     MOVE FDR1-REPIUV-REC TO FDR1-REPIUV-FD-REC.
021900     WRITE FDR1-REPIUV-FD-REC.
022000     IF NOT W90-IUVOT-OK
022100         SET W00-A-CHUNK-FAILED TO TRUE
022200     END-IF.
022300     IF W02-TRACE-REQUIRED
022400         DISPLAY "FDR1OP4 - REPIUV SEND CHUNK " FDR1-CHUNK-SEQ-NO
022500                 " STATUS " W90-IUVOT-STATUS
022600     END-IF.
022700 4000-EXIT.
022800     EXIT.
