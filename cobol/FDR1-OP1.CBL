000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1OP1.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1OP1 (WAS "OPCION-1") - DECOMPRESS + PARSE FDR1 FLOW      *
001100*                                                                *
001200*   UNIT A OF THE FDR RECONCILIATION BATCH STEP.  RECEIVES THE   *
001300*   RAW BLOB CONTENT (ALREADY IN MEMORY - EITHER HANDED TO US    *
001400*   DIRECTLY BY THE STORAGE-EVENT ENTRY POINT IN FDR1MEN, OR     *
001500*   FETCHED BY FDR1OP5 ON THE RECOVERY PATH), RUNS IT THROUGH    *
001600*   THE GZIP-DETECT/DECOMPRESS UTILITY (FDR1CR3), THEN STREAM-   *
001700*   SCANS THE RESULTING XML ONE TAG AT A TIME - NO DOM, NO       *
001800*   RECURSIVE-DESCENT GRAMMAR, JUST THE SAME "FIND NEXT TAG,     *
001900*   ACT ON IT, MOVE ON" TECHNIQUE THIS SHOP HAS USED ON FLAT     *
002000*   TAGGED EXTRACTS SINCE THE RUZ INVENTORY SYSTEM DAYS - TO     *
002100*   FILL IN FDR1-FLOW-RECORD (COPY FDRFLU01).  THE EMBEDDED      *
002200*   BASE64 PAYLOAD IS UNWRAPPED BY FDR1CR2 AND RUN BACK THROUGH  *
002300*   THE SAME SCAN TECHNIQUE FOR THE SETTLEMENT-DETAIL DOCUMENT.  *
002400*                                                                *
002500*   CHANGE LOG                                                   *
002600*   ----------                                                   *
002700*   02/11/1991  C.RUZ     ORIGINAL - REQ PSP-0017 (WAS THE       *
002800*                         PURCHASE-INVOICE ENTRY SCREEN)         *
002900*   03/08/1994  R.SOTO    REWRITTEN FOR FDR1 FLOW PARSE ON REQ   *
003000*                         PSP-0104, SCREEN SECTION DROPPED       *
003100*   07/22/1995  R.SOTO    SPLIT OUT FDR1CR2/FDR1CR3 AS SHARED    *
003200*                         UTILITIES (WAS INLINE IN THIS PROGRAM) *
003300*   02/14/1996  R.SOTO    RECURSIVE DETAIL PARSE ADDED (EMBEDDED *
003400*                         XMLRENDICONTAZIONE WAS BEING IGNORED)  *
003500*   09/30/1998  M.TAPIA   Y2K REVIEW - DATES KEPT AS TEXT, N/C   *
003600*   01/05/1999  M.TAPIA   PAYMENT TABLE WIDENED, REQ PSP-0233    *
003700*   08/11/2001  R.SOTO    EXTERNAL DTD/ENTITY RESOLUTION BLOCKED *
003800*                         AT THE TOKENIZER (REQ PSP-0261 - SEC   *
003900*                         AUDIT FINDING, NO "<!DOCTYPE" ACCEPTED)*
004000*   04/17/2006  R.SOTO    NON-NUMERIC AMOUNT/COUNT NOW ABORTS    *
004100*                         THIS FILE ONLY (WAS ABENDING THE STEP) *
004200*   10/02/2011  J.PENA    TRACE DISPLAY ON PARSE-ERROR PATH      *
004300*   05/29/2017  J.PENA    REQ PSP-0399 - DENOMINAZIONE TRUNCATED *
004400*                         AT 70 WAS CLOBBERING NEXT TAG SCAN     *
004500*   11/14/2019  J.PENA    NAMESPACED ROOT TAG (XMLNS PREFIX) NOW *
004600*                         MATCHED BY SUFFIX, NOT EXACT COMPARE   *
004620*   12/03/2019  L.DIAZ    REQ PSP-0416 (1) 7100/7200 AMOUNT EDIT *
004640*                         ONLY CHECKED THE FIRST TWO FRACTION    *
004650*                         DIGITS, SO A THIRD-OR-LATER STRAY      *
004660*                         DIGIT PASSED SILENTLY - NOW ALSO CHECKS*
004670*                         THE BYTE RIGHT AFTER IS SPACE, AND     *
004680*                         FDR1-CP-IMPORTO WIDENED TO X(20) FOR   *
004690*                         ROOM TO DO IT (2) THE NAMESPACE COLON- *
004700*                         STRIP IN 4700 WAS FIRING ON THE COLON  *
004710*                         INSIDE A "SYSTEM ""http://..."" URI,   *
004720*                         MANGLING "!DOCTYPE"/"!ENTITY" BEFORE   *
004730*                         THE REQ PSP-0261 REJECT COULD SEE IT - *
004740*                         NOW SKIPPED WHEN THE TAG STARTS WITH ! *
004741*   12/14/2019  L.DIAZ    REQ PSP-0420 - DOCUMENTATION PASS ONLY *
004742*                         PER SHOP STANDARDS AUDIT, NO LOGIC     *
004743*                         CHANGED - ADDED PARAGRAPH-HEADER AND   *
004744*                         WORKING-STORAGE BANNER COMMENTARY SO   *
004745*                         THE NEXT MAINTAINER DOES NOT HAVE TO   *
004746*                         RE-DERIVE THE TOKENIZER AND ISTITUTO/  *
004747*                         PAGAMENTO CAPTURE LOGIC FROM SCRATCH   *
004750******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS FDR1-NUMERIC-CLASS IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS FDR1-TRACE-ON
005400     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005650******************************************************************
005660*   PROGRAM-LEVEL RETURN-CODE HOLDERS.  EACH SUB-STEP (GZIP       *
005665*   DETECT/DECOMPRESS, BASE64 DECODE, TAG-SCAN PARSE) SETS ITS    *
005670*   OWN FIELD HERE RATHER THAN SHARING ONE RC, SO 1000-MAIN-RTN   *
005675*   CAN DISPLAY WHICH SUB-STEP FAILED WITHOUT GUESSING FROM THE   *
005680*   VALUE ALONE.                                                 *
005690******************************************************************
005700 01  W00-PROGRAM-FLAGS.
005800     05  W00-PARSE-RC                 PIC 9(02) COMP.
005900     05  W00-B64-RC                   PIC 9(02) COMP.
006000     05  W00-GZIP-RC                  PIC 9(02) COMP.
006100     05  W00-PROGRAM-FILLER           PIC X(08).
006200*
006300******************************************************************
006400*   DECOMPRESS WORK AREA - OUTPUT OF FDR1CR3 LANDS HERE BEFORE   *
006500*   THE ENVELOPE TOKENIZER TAKES OVER.                           *
006600******************************************************************
006700 01  W10-ENV-BUFFER                   PIC X(999999).
006800 01  W10-ENV-LENGTH                   PIC 9(07) COMP.
006900 01  W10-ENV-SCAN.
007000     05  W10-ENV-POS                  PIC 9(07) COMP.
007100     05  W10-LT-POS                   PIC 9(07) COMP.
007200     05  W10-GT-POS                   PIC 9(07) COMP.
007300     05  W10-SCAN-FILLER              PIC X(06).
007400*    ALTERNATE SPLIT VIEW OF THE SCAN POSITION, HELD OVER FROM
007500*    THE DAYS THIS TABLE WAS A SIGNED DISPLAY COUNTER.
007600     05  W10-ENV-POS-R REDEFINES W10-ENV-POS PIC 9(07).
007700 01  W12-ENV-PENDING-B64.
007800     05  W12-B64-TEXT                 PIC X(999999).
007900     05  W12-B64-LENGTH               PIC 9(07) COMP.
008000     05  W12-B64-PRESENT              PIC X(01) VALUE "N".
008100         88  W12-B64-IS-PRESENT       VALUE "Y".
008200*
008300******************************************************************
008400*   ONE TOKEN OUT OF THE TAG SCANNER - THE TEXT IMMEDIATELY      *
008500*   BEFORE THE TAG (A LEAF ELEMENT'S CONTENT, WHEN THE TAG IS    *
008600*   AN END TAG) PLUS THE TAG ITSELF, DECOMPOSED.                 *
008700******************************************************************
008800 01  W20-TOKEN-OUT.
008900     05  W20-TEXT-BETWEEN             PIC X(999).
009000     05  W20-TAG-RAW                  PIC X(80).
009100     05  W20-TAG-NAME                 PIC X(40).
009200     05  W20-TAG-KIND                 PIC X(01).
009300         88  W20-TAG-IS-END           VALUE "E".
009400         88  W20-TAG-IS-START         VALUE "S".
009500     05  W20-TOKEN-STATUS             PIC X(01) VALUE "N".
009600         88  W20-TOKENS-DONE          VALUE "Y".
009700         88  W20-TOKENS-REMAIN        VALUE "N".
009800     05  W20-TAG-NAME-LEN             PIC 9(02) COMP.
009900     05  W20-SLASH-AT                 PIC 9(02) COMP.
010000     05  W20-SCAN-IDX                 PIC 9(02) COMP.
010100     05  W20-TOKEN-FILLER             PIC X(08).
010200*
010250******************************************************************
010260*   W30 TELLS 6500-NEXT-DET-TOKEN-RTN WHICH RECORD AREA THE TAGS  *
010270*   BETWEEN AN <istitutoMittente>/<istitutoRicevente> START TAG   *
010280*   AND ITS MATCHING END TAG SHOULD BE COPIED INTO ONCE THE END   *
010290*   TAG IS SEEN - FDR1-MIT-xxx OR FDR1-RIC-xxx.  RESET TO SPACE    *
010295*   (NONE) AS SOON AS THE COPY IS MADE, SO A STRAY TAG OUTSIDE     *
010298*   EITHER BLOCK IS SIMPLY IGNORED RATHER THAN MISFILED.           *
010299******************************************************************
010300 01  W30-ISTITUTO-TARGET              PIC X(01) VALUE SPACE.
010400     88  W30-TARGET-MITTENTE          VALUE "M".
010500     88  W30-TARGET-RICEVENTE         VALUE "R".
010600     88  W30-TARGET-NONE              VALUE SPACE.
010610*
010620******************************************************************
010630*   DECODED SETTLEMENT-DETAIL DOCUMENT - OUTPUT OF FDR1CR2 LANDS *
010640*   HERE BEFORE THE DETAIL TOKENIZER (6000 SERIES) TAKES OVER.   *
010650******************************************************************
010660 01  W11-DET-BUFFER                   PIC X(999999).
010670 01  W11-DET-LENGTH                   PIC 9(07) COMP.
010680 01  W11-DET-POS                      PIC 9(07) COMP.
010690*
010700******************************************************************
010710*   TEMPORARY INTEGER/FRACTION SPLIT OF A PAYMENT-LINE AMOUNT,   *
010720*   USED ONLY WHILE ONE datiSingoliPagamenti OCCURRENCE IS       *
010730*   BEING APPENDED TO THE PAYMENT TABLE.                         *
010740******************************************************************
010750 01  W40-AMOUNT-SPLIT.
010760     05  W40-AMT-INT                  PIC 9(13).
010770     05  W40-AMT-DEC                  PIC 9(02).
010780     05  W40-AMOUNT-FILLER            PIC X(05).
010790*
010800******************************************************************
010810*   IN-FLIGHT ISTITUTO/PAGAMENTO CELLS - ONE TAG'S WORTH OF      *
010820*   MITTENTE/RICEVENTE OR ONE datiSingoliPagamenti LINE WHILE    *
010830*   THE 6000-SERIES SCANNER IS STILL BETWEEN START AND END TAG.  *
010840*   MOVED HERE OUT OF FDRFLU01 11/2019 (REQ PSP-0460) - THESE    *
010850*   ARE STRICTLY FDR1OP1-LOCAL, NEVER SEEN BY FDR1-OP2/OP3/OP4.  *
010860******************************************************************
010870 01  FDR1-CUR-ISTITUTO.
010880     05  FDR1-CI-TIPO-ID              PIC X(02).
010890     05  FDR1-CI-COD-ID               PIC X(16).
010900     05  FDR1-CI-DENOM                PIC X(70).
010910     05  FDR1-CI-FILLER               PIC X(02).
010920 01  FDR1-CUR-PAGAMENTO.
010930     05  FDR1-CP-IUV                  PIC X(35).
010940     05  FDR1-CP-IUR                  PIC X(35).
010950     05  FDR1-CP-IDSP                 PIC X(09).
010955*    WIDENED TO X(20) ON REQ PSP-0416 - A 9(13)V9(02) AMOUNT AS
010957*    TEXT FILLS ALL 16 BYTES OF THE OLD PIC, LEAVING NO SPARE BYTE
010958*    FOR 7200 TO CHECK THAT NOTHING FOLLOWS THE TWO FRACTION
010959*    DIGITS - A STRAY THIRD-OR-LATER DIGIT PASSED RIGHT THROUGH.
010960     05  FDR1-CP-IMPORTO              PIC X(20).
010970     05  FDR1-CP-ESITO-COD            PIC X(02).
010980     05  FDR1-CP-ESITO-DATA           PIC X(10).
010990     05  FDR1-CUR-PAG-FILLER          PIC X(01).
010991******************************************************************
010992*   LINKAGE SECTION - THIS IS UNIT A OF THE FDR1 RECONCILIATION   *
010993*   STEP.  LK-RAW-CONTENT/LK-RAW-LENGTH ARE THE BLOB BYTES AND    *
010994*   THEIR TRUE LENGTH, HANDED IN EITHER BY FDR1MEN DIRECTLY (THE  *
010995*   STORAGE-EVENT PATH) OR BY FDR1-OP5 (THE RECOVERY PATH) - THIS *
010996*   PROGRAM NEVER OPENS A FILE ITSELF.  FDR1-FLOW-RECORD (COPY    *
010997*   FDRFLU01) IS FILLED IN FIELD BY FIELD AS THE TWO TAG SCANS    *
010998*   PROGRESS; FDR1-RETURN-CODE (COPY FDRFLU03) COMES BACK ZERO ON *
010999*   A CLEAN PARSE.                                                *
011000******************************************************************
011002 LINKAGE SECTION.
011010 01  LK-RAW-CONTENT                   PIC X(999999).
011020 01  LK-RAW-LENGTH                    PIC 9(07) COMP.
011030     COPY FDRFLU01.
011040     COPY FDRFLU03.
011100 PROCEDURE DIVISION USING LK-RAW-CONTENT LK-RAW-LENGTH
011150                          FDR1-FLOW-RECORD FDR1-RETURN-CODE.
011160******************************************************************
011170*   1000 - DRIVES THE THREE STAGES IN ORDER: DECOMPRESS THE RAW   *
011180*   BLOB (2000), THEN SCAN THE RESULTING XML ENVELOPE (4000) -    *
011190*   WHICH IN TURN DECODES AND SCANS THE EMBEDDED SETTLEMENT-      *
011195*   DETAIL DOCUMENT (5000/6000) WHEN IT REACHES THE BASE64 TAG.   *
011198*   A DECOMPRESS FAILURE SKIPS THE ENVELOPE SCAN ENTIRELY.        *
011199******************************************************************
011200 1000-MAIN-RTN.
011300     MOVE 00 TO FDR1-RETURN-CODE.
011400     INITIALIZE FDR1-FLOW-RECORD.
011500     SET FDR1-NOT-GZIP TO TRUE.
011600     PERFORM 2000-DECOMPRESS-RTN THRU 2000-EXIT.
011700     IF W00-GZIP-RC NOT = ZERO
011800         SET FDR1-RC-PARSE-ERROR TO TRUE
011900         DISPLAY "FDR1OP1 - DECOMPRESS FAILED RC=" W00-GZIP-RC
012000         GO TO 1000-EXIT
012100     END-IF.
012200     PERFORM 4000-PARSE-ENVELOPE-RTN THRU 4000-EXIT.
012300     IF W00-PARSE-RC NOT = ZERO
012400         SET FDR1-RC-PARSE-ERROR TO TRUE
012500         DISPLAY "FDR1OP1 - ENVELOPE PARSE FAILED RC="
012600                 W00-PARSE-RC
012700     END-IF.
012800 1000-EXIT.
012900     GOBACK.
013000*
013100 2000-DECOMPRESS-RTN.
013200*    BUSINESS RULE 5 - HARD ERROR ON EMPTY CONTENT BEFORE ANY
013300*    DETECTION IS ATTEMPTED.
013400     IF LK-RAW-LENGTH = ZERO
013500         MOVE 50 TO W00-GZIP-RC
013600         GO TO 2000-EXIT
013700     END-IF.
013750*    FDR1CR3 DETECTS THE GZIP MAGIC NUMBER ITSELF AND PASSES THE
013760*    CONTENT THROUGH UNCHANGED WHEN IT IS ABSENT, SO THIS PROGRAM
013770*    DOES NOT NEED TO KNOW OR CARE WHETHER THE BLOB WAS ACTUALLY
013780*    COMPRESSED - THE XML ENVELOPE LANDS IN W10-ENV-BUFFER EITHER WAY.
013800     CALL "FDR1CR3" USING LK-RAW-CONTENT LK-RAW-LENGTH
013900                          W10-ENV-BUFFER W10-ENV-LENGTH
014000                          W00-GZIP-RC.
014100 2000-EXIT.
014200     EXIT.
014300*
014400******************************************************************
014500*   4000 SERIES - ENVELOPE TAG SCAN (NODOINVIAFLUSSORENDICONTA-  *
014600*   ZIONE).  ONE CALL TO 4500 PER TAG; LEAF SCALARS ARE MOVED    *
014700*   OUT ON THEIR CLOSING TAG, THE BASE64 PAYLOAD IS STASHED ON   *
014800*   ITS CLOSING TAG, AND THE WHOLE DETAIL DOCUMENT IS DECODED    *
014900*   AND PARSED WHEN THE ENVELOPE ITSELF CLOSES.                  *
015000******************************************************************
015100 4000-PARSE-ENVELOPE-RTN.
015200     MOVE ZERO TO W00-PARSE-RC.
015300     MOVE 1 TO W10-ENV-POS.
015400     MOVE SPACE TO W12-B64-PRESENT.
015500     SET W20-TOKENS-REMAIN TO TRUE.
015600     PERFORM 4500-NEXT-ENV-TOKEN-RTN THRU 4500-EXIT
015700         UNTIL W20-TOKENS-DONE OR W00-PARSE-RC NOT = ZERO.
015800 4000-EXIT.
015900     EXIT.
016000*
016005******************************************************************
016010*   4500 - ONE ENVELOPE TAG, END-TO-END.  SCAN IT (4600), REJECT  *
016015*   IT IF IT IS A MARKUP DECLARATION (REQ PSP-0261), IGNORE IT IF *
016020*   IT IS A START TAG (THE ENVELOPE HAS NO NESTED SCALARS THAT    *
016025*   NEED CAPTURING ON THE WAY IN), OTHERWISE DISPATCH ON THE END  *
016030*   TAG NAME.  THE EVALUATE BELOW LISTS ONLY THE ENVELOPE-LEVEL   *
016035*   SCALARS THIS SHOP CARES ABOUT - ANY OTHER END TAG FALLS TO    *
016040*   "WHEN OTHER" AND IS SIMPLY SKIPPED.                           *
016045******************************************************************
016100 4500-NEXT-ENV-TOKEN-RTN.
016200     PERFORM 4600-SCAN-ONE-TAG-RTN THRU 4600-EXIT.
016300     IF W20-TOKENS-DONE
016400         GO TO 4500-EXIT
016500     END-IF.
016600     IF W20-TAG-NAME = "!DOCTYPE" OR W20-TAG-NAME = "!ENTITY"
016700         MOVE 53 TO W00-PARSE-RC
016800         DISPLAY "FDR1OP1 - EXTERNAL DTD/ENTITY REJECTED"
016900         GO TO 4500-EXIT
017000     END-IF.
017100     IF NOT W20-TAG-IS-END
017150*        START TAGS ARE A NO-OP HERE - THE ENVELOPE HAS NO NESTED
017160*        SCALARS, EVERY FIELD THE SHOP CARES ABOUT IS CAPTURED ON
017170*        ITS CLOSING TAG VIA W20-TEXT-BETWEEN.
017200         GO TO 4500-EXIT
017300     END-IF.
017350*    EACH IDENTIFICATIVO/PASSWORD/DOMINIO/FLUSSO SCALAR BELOW IS A
017360*    DIRECT ONE-FOR-ONE MOVE TO ITS FDR1-ENV-xxx FIELD IN RECORD
017370*    LAYOUT 1 - THE ONLY TAG THAT TAKES SPECIAL HANDLING IS
017380*    xmlRendicontazione, WHICH IS THE BASE64 PAYLOAD.
017400     EVALUATE W20-TAG-NAME
017500         WHEN "identificativoPSP"
017600             MOVE W20-TEXT-BETWEEN TO FDR1-ENV-PSP-ID
017700         WHEN "identificativoIntermediarioPSP"
017800             MOVE W20-TEXT-BETWEEN TO FDR1-ENV-INTERMED-PSP
017900         WHEN "identificativoCanale"
018000             MOVE W20-TEXT-BETWEEN TO FDR1-ENV-CANALE-ID
018100         WHEN "password"
018200             MOVE W20-TEXT-BETWEEN TO FDR1-ENV-PASSWORD
018300         WHEN "identificativoDominio"
018400             MOVE W20-TEXT-BETWEEN TO FDR1-ENV-DOMINIO-ID
018500         WHEN "identificativoFlusso"
018600             MOVE W20-TEXT-BETWEEN TO FDR1-ENV-FLUSSO-ID
018700         WHEN "dataOraFlusso"
018800             MOVE W20-TEXT-BETWEEN TO FDR1-ENV-DATA-ORA-FLUSSO
018900         WHEN "xmlRendicontazione"
019000             IF W20-TEXT-BETWEEN NOT = SPACES
019100                 MOVE W20-TEXT-BETWEEN TO W12-B64-TEXT
019150*                BASE64 TEXT NEVER CARRIES AN EMBEDDED SPACE -
019160*                COUNT THE NON-BLANK LEAD TO GET ITS TRUE LENGTH.
019200                 MOVE ZERO TO W12-B64-LENGTH
019210                 INSPECT W20-TEXT-BETWEEN TALLYING W12-B64-LENGTH
019220                     FOR CHARACTERS BEFORE SPACE
019400                 SET W12-B64-IS-PRESENT TO TRUE
019500             END-IF
019600         WHEN "nodoInviaFlussoRendicontazione"
019620*            ROOT CLOSING TAG - THE WHOLE ENVELOPE IS IN HAND,
019640*            SO RESOLVE AND PARSE THE EMBEDDED DETAIL DOCUMENT
019660*            (IF ANY WAS STASHED ABOVE) AND STOP THE ENVELOPE SCAN.
019700             PERFORM 5000-RESOLVE-DETAIL-RTN THRU 5000-EXIT
019800             SET W20-TOKENS-DONE TO TRUE
019900         WHEN OTHER
020000             CONTINUE
020100     END-EVALUATE.
020200 4500-EXIT.
020300     EXIT.
020400*
020500******************************************************************
020600*   4600 - RAW TOKENIZER.  FINDS THE NEXT "<...>" IN             *
020700*   W10-ENV-BUFFER STARTING AT W10-ENV-POS, RETURNS THE TEXT     *
020800*   THAT PRECEDED IT (TRIMMED) AND THE DECOMPOSED TAG.           *
020900******************************************************************
021000 4600-SCAN-ONE-TAG-RTN.
021100     MOVE SPACES TO W20-TEXT-BETWEEN W20-TAG-RAW W20-TAG-NAME.
021200     SET W20-TOKENS-REMAIN TO TRUE.
021300     IF W10-ENV-POS > W10-ENV-LENGTH
021400         SET W20-TOKENS-DONE TO TRUE
021500         GO TO 4600-EXIT
021600     END-IF.
021700     MOVE ZERO TO W10-LT-POS.
021710*    REFERENCE MODIFICATION (BUFFER(POS:)) TAKES THE SLICE FROM
021720*    POS TO THE END OF THE 999999-BYTE AREA - INSPECT ... TALLYING
021730*    THEN COUNTS HOW MANY BYTES OF THAT SLICE COME BEFORE THE NEXT
021740*    "<", WHICH IS THE LENGTH OF THE TEXT NODE WE ARE STANDING ON.
021800     INSPECT W10-ENV-BUFFER(W10-ENV-POS:)
021900         TALLYING W10-LT-POS FOR CHARACTERS BEFORE "<".
022000     IF W10-ENV-POS + W10-LT-POS > W10-ENV-LENGTH
022010*        NO "<" FOUND BEFORE THE TRUE END OF THE BUFFER - THE
022020*        COUNT RAN OFF THE END, SO THIS IS TRAILING WHITESPACE
022030*        AFTER THE LAST TAG, NOT A NEW TEXT NODE.
022100         SET W20-TOKENS-DONE TO TRUE
022200         GO TO 4600-EXIT
022300     END-IF.
022400     IF W10-LT-POS > 0
022500         MOVE W10-ENV-BUFFER(W10-ENV-POS:W10-LT-POS)
022600             TO W20-TEXT-BETWEEN
022700     END-IF.
022800     COMPUTE W10-ENV-POS = W10-ENV-POS + W10-LT-POS + 1.
022900     MOVE ZERO TO W10-GT-POS.
023000     INSPECT W10-ENV-BUFFER(W10-ENV-POS:)
023100         TALLYING W10-GT-POS FOR CHARACTERS BEFORE ">".
023200     IF W10-GT-POS > 80
023300         MOVE W10-ENV-BUFFER(W10-ENV-POS:80) TO W20-TAG-RAW
023400     ELSE
023500         IF W10-GT-POS > 0
023600             MOVE W10-ENV-BUFFER(W10-ENV-POS:W10-GT-POS)
023700                 TO W20-TAG-RAW
023800         END-IF
023900     END-IF.
024000     COMPUTE W10-ENV-POS = W10-ENV-POS + W10-GT-POS + 1.
024100     PERFORM 4700-SPLIT-TAG-RTN THRU 4700-EXIT.
024200 4600-EXIT.
024300     EXIT.
024400*
024500 4700-SPLIT-TAG-RTN.
024600     IF W20-TAG-RAW(1:1) = "/"
024700         SET W20-TAG-IS-END TO TRUE
024800         MOVE W20-TAG-RAW(2:79) TO W20-TAG-NAME
024900     ELSE
025000         SET W20-TAG-IS-START TO TRUE
025100         MOVE W20-TAG-RAW TO W20-TAG-NAME
025200     END-IF.
025300*    NAMESPACED TAGS (e.g. "ns2:nodoInviaFlussoRendicontazione")
025400*    ARE MATCHED ON THE PART AFTER THE COLON - BUT A "!DOCTYPE"/
025420*    "!ENTITY" MARKUP DECLARATION TAG IS LEFT ALONE, COLON AND
025440*    ALL, SINCE ITS SYSTEM-IDENTIFIER URI CARRIES A COLON OF ITS
025460*    OWN (E.G. "SYSTEM ""http://...""") THAT IS NOT A NAMESPACE
025480*    SEPARATOR - STRIPPING ON IT WAS MANGLING THE TAG BEFORE THE
025490*    EXTERNAL-DTD/ENTITY REJECT IN 4500 EVER SAW IT (REQ PSP-0416).
025500     MOVE ZERO TO W20-SLASH-AT.
025550     IF W20-TAG-NAME(1:1) NOT = "!"
025600         INSPECT W20-TAG-NAME TALLYING W20-SLASH-AT
025700             FOR CHARACTERS BEFORE ":"
025750         IF W20-SLASH-AT > 0 AND W20-SLASH-AT < 40
025900             MOVE W20-TAG-NAME(W20-SLASH-AT + 2:40) TO W20-TAG-NAME
025950         END-IF
025970     END-IF.
026100*    STRIP A TRAILING SPACE-ATTRIBUTE TAIL OR SELF-CLOSE MARKER.
026200     MOVE ZERO TO W20-SCAN-IDX.
026300     INSPECT W20-TAG-NAME TALLYING W20-SCAN-IDX
026400         FOR CHARACTERS BEFORE SPACE.
026500     IF W20-SCAN-IDX > 0 AND W20-SCAN-IDX < 40
026600         MOVE W20-TAG-NAME(1:W20-SCAN-IDX) TO W20-TAG-NAME
026700     END-IF.
026800 4700-EXIT.
026900     EXIT.
027000*
027100******************************************************************
027200*   5000 - ONCE THE ENVELOPE CLOSES, DECODE THE PENDING BASE64   *
027300*   PAYLOAD (IF ANY) AND RE-ENTER THE SAME SCAN TECHNIQUE ON     *
027400*   THE DECODED SETTLEMENT-DETAIL DOCUMENT.                      *
027500******************************************************************
027600 5000-RESOLVE-DETAIL-RTN.
027610*    DEFAULT TO "NOT PRESENT" BEFORE EVEN CHECKING - A FLOW WITH
027620*    NO EMBEDDED SETTLEMENT DETAIL IS LEGAL (EMPTY PAYMENT BATCH
027630*    OR A PURE CONTROL MESSAGE) AND IS NOT TREATED AS AN ERROR.
027700     SET FDR1-DET-NOT-PRESENT TO TRUE.
027800     IF NOT W12-B64-IS-PRESENT
027900         GO TO 5000-EXIT
028000     END-IF.
028100     CALL "FDR1CR2" USING W12-B64-TEXT W12-B64-LENGTH
028200                          W11-DET-BUFFER W11-DET-LENGTH
028300                          W00-B64-RC.
028400     IF W00-B64-RC NOT = ZERO
028500         MOVE W00-B64-RC TO W00-PARSE-RC
028600         DISPLAY "FDR1OP1 - BASE64 DECODE FAILED RC="
028700                 W00-B64-RC
028800         GO TO 5000-EXIT
028900     END-IF.
029000     SET FDR1-DET-IS-PRESENT TO TRUE.
029100     PERFORM 6000-PARSE-DETAIL-RTN THRU 6000-EXIT.
029200 5000-EXIT.
029300     EXIT.
029400*
029500******************************************************************
029600*   6000 SERIES - SETTLEMENT-DETAIL TAG SCAN (FLUSSORIVERSAMEN-  *
029700*   TO), SAME TECHNIQUE AS THE 4000 SERIES BUT TRACKING A        *
029800*   CURRENT-ISTITUTO AND CURRENT-PAGAMENTO WORKING RECORD.       *
029900******************************************************************
030000 6000-PARSE-DETAIL-RTN.
030100     MOVE 1 TO W11-DET-POS.
030200     SET W30-TARGET-NONE TO TRUE.
030300     INITIALIZE FDR1-CUR-ISTITUTO FDR1-CUR-PAGAMENTO.
030400     MOVE ZERO TO FDR1-DET-NUM-PAG-CNT.
030500     SET W20-TOKENS-REMAIN TO TRUE.
030600     PERFORM 6500-NEXT-DET-TOKEN-RTN THRU 6500-EXIT
030700         UNTIL W20-TOKENS-DONE OR W00-PARSE-RC NOT = ZERO.
030800 6000-EXIT.
030900     EXIT.
031000*
031010******************************************************************
031020*   6500 - ONE DETAIL-DOCUMENT TAG.  START TAGS ARE MEANINGFUL    *
031030*   HERE (UNLIKE THE ENVELOPE SCAN) BECAUSE istitutoMittente/      *
031035*   istitutoRicevente/datiSingoliPagamenti EACH OPEN A WORKING     *
031040*   RECORD (FDR1-CUR-ISTITUTO OR FDR1-CUR-PAGAMENTO) THAT THE      *
031045*   LEAF TAGS BETWEEN START AND END FILL IN ONE FIELD AT A TIME -  *
031050*   THE CLOSING istitutoMittente/istitutoRicevente/                *
031055*   datiSingoliPagamenti TAG IS WHAT ACTUALLY COPIES THE WORKING   *
031060*   RECORD OUT TO FDR1-FLOW-RECORD.                                *
031065******************************************************************
031100 6500-NEXT-DET-TOKEN-RTN.
031200     PERFORM 6600-SCAN-ONE-TAG-RTN THRU 6600-EXIT.
031300     IF W20-TOKENS-DONE
031400         GO TO 6500-EXIT
031500     END-IF.
031600     IF W20-TAG-NAME = "!DOCTYPE" OR W20-TAG-NAME = "!ENTITY"
031700         MOVE 53 TO W00-PARSE-RC
031800         DISPLAY "FDR1OP1 - EXTERNAL DTD/ENTITY REJECTED"
031900         GO TO 6500-EXIT
032000     END-IF.
032100     IF W20-TAG-IS-START
032200         EVALUATE W20-TAG-NAME
032300             WHEN "istitutoMittente"
032400                 INITIALIZE FDR1-CUR-ISTITUTO
032500                 SET W30-TARGET-MITTENTE TO TRUE
032600             WHEN "istitutoRicevente"
032700                 INITIALIZE FDR1-CUR-ISTITUTO
032800                 SET W30-TARGET-RICEVENTE TO TRUE
032900             WHEN "datiSingoliPagamenti"
033000                 INITIALIZE FDR1-CUR-PAGAMENTO
033100             WHEN OTHER
033200                 CONTINUE
033300         END-EVALUATE
033400         GO TO 6500-EXIT
033500     END-IF.
033510*    END TAGS FROM HERE DOWN - THE FLUSSORIVERSAMENTO HEADER
033520*    SCALARS FIRST, THEN THE ISTITUTO/PAGAMENTO CLOSING TAGS
033530*    THAT WERE SET UP BY THE START-TAG EVALUATE ABOVE.
033600     EVALUATE W20-TAG-NAME
033700         WHEN "versioneOggetto"
033800             MOVE W20-TEXT-BETWEEN TO FDR1-DET-VERSIONE
033900         WHEN "identificativoFlusso"
034000             MOVE W20-TEXT-BETWEEN TO FDR1-DET-FLUSSO-ID
034100         WHEN "dataOraFlusso"
034200             MOVE W20-TEXT-BETWEEN TO FDR1-DET-DATA-ORA-FLUSSO
034300         WHEN "identificativoUnivocoRegolamento"
034400             MOVE W20-TEXT-BETWEEN TO FDR1-DET-ID-REGOLAMENTO
034500         WHEN "dataRegolamento"
034600             MOVE W20-TEXT-BETWEEN TO FDR1-DET-DATA-REGOLAMENTO
034700         WHEN "numeroTotalePagamenti"
034800             PERFORM 7000-EDIT-NUMERIC-RTN THRU 7000-EXIT
034900             IF W00-PARSE-RC = ZERO
035000                 MOVE W20-TEXT-BETWEEN TO FDR1-DET-NUM-TOT-PAG
035100             END-IF
035200         WHEN "importoTotalePagamenti"
035300             PERFORM 7100-EDIT-AMOUNT-RTN THRU 7100-EXIT
035400         WHEN "tipoIdentificativoUnivoco"
035500             MOVE W20-TEXT-BETWEEN TO FDR1-CI-TIPO-ID
035600         WHEN "codiceIdentificativoUnivoco"
035700             MOVE W20-TEXT-BETWEEN TO FDR1-CI-COD-ID
035750*            MITTENTE AND RICEVENTE EACH CARRY THEIR OWN
035760*            <denominazione...> TAG NAME BUT LAND IN THE SAME
035770*            FDR1-CI-DENOM CELL - ONLY ONE OF THE TWO CAN BE
035780*            OPEN AT A TIME (W30-ISTITUTO-TARGET), SO THERE IS NO
035790*            RISK OF ONE OVERWRITING THE OTHER'S VALUE.
035800         WHEN "denominazioneMittente"
035900             MOVE W20-TEXT-BETWEEN TO FDR1-CI-DENOM
036000         WHEN "denominazioneRicevente"
036100             MOVE W20-TEXT-BETWEEN TO FDR1-CI-DENOM
036150*            CLOSING TAG FOR THE BLOCK THIS W30 SWITCH OPENED -
036160*            COPY THE WORKING ISTITUTO RECORD OUT TO THE MITTENTE
036170*            SIDE OF FDR1-FLOW-RECORD AND CLEAR THE SWITCH.
036200         WHEN "istitutoMittente"
036300             MOVE FDR1-CI-TIPO-ID TO FDR1-MIT-TIPO-ID
036400             MOVE FDR1-CI-COD-ID TO FDR1-MIT-COD-ID
036500             MOVE FDR1-CI-DENOM TO FDR1-MIT-DENOM
036600             SET W30-TARGET-NONE TO TRUE
036650*            SAME AS ABOVE, RICEVENTE SIDE.
036700         WHEN "istitutoRicevente"
036800             MOVE FDR1-CI-TIPO-ID TO FDR1-RIC-TIPO-ID
036900             MOVE FDR1-CI-COD-ID TO FDR1-RIC-COD-ID
037000             MOVE FDR1-CI-DENOM TO FDR1-RIC-DENOM
037100             SET W30-TARGET-NONE TO TRUE
037150*            IUV/IUR/IDSP/IMPORTO/ESITO BELOW ALL LAND IN THE ONE
037160*            FDR1-CUR-PAGAMENTO WORKING CELL - datiSingoliPagamenti
037170*            OPENED IT, ITS CLOSING TAG (7200, BELOW) APPENDS THE
037180*            FILLED CELL ONTO THE FDR1-PAG-xxx TABLE.
037200         WHEN "identificativoUnivocoVersamento"
037300             MOVE W20-TEXT-BETWEEN TO FDR1-CP-IUV
037400         WHEN "identificativoUnivocoRiscossione"
037500             MOVE W20-TEXT-BETWEEN TO FDR1-CP-IUR
037600         WHEN "indiceDatiSingoloPagamento"
037700             MOVE W20-TEXT-BETWEEN TO FDR1-CP-IDSP
037800         WHEN "singoloImportoPagato"
037900             MOVE W20-TEXT-BETWEEN TO FDR1-CP-IMPORTO
038000         WHEN "codiceEsitoSingoloPagamento"
038100             MOVE W20-TEXT-BETWEEN TO FDR1-CP-ESITO-COD
038200         WHEN "dataEsitoSingoloPagamento"
038300             MOVE W20-TEXT-BETWEEN TO FDR1-CP-ESITO-DATA
038400         WHEN "datiSingoliPagamenti"
038500             PERFORM 7200-APPEND-PAGAMENTO-RTN THRU 7200-EXIT
038600         WHEN "flussoRiversamento"
038700             SET W20-TOKENS-DONE TO TRUE
038800         WHEN OTHER
038900             CONTINUE
039000     END-EVALUATE.
039100 6500-EXIT.
039200     EXIT.
039300*
039310*    IDENTICAL TOKENIZING LOGIC TO 4600, RUN AGAINST THE DECODED
039320*    DETAIL BUFFER (W11-xxx) INSTEAD OF THE ENVELOPE BUFFER
039330*    (W10-xxx) - KEPT AS A SEPARATE PARAGRAPH RATHER THAN SHARED
039340*    WITH 4600 BECAUSE THE TWO BUFFERS ARE NEVER SCANNED AT THE
039350*    SAME NESTING LEVEL AND A SHARED PARAGRAPH WOULD NEED AN EXTRA
039360*    "WHICH BUFFER" SWITCH ON EVERY CALL FOR NO REAL SAVINGS.
039400 6600-SCAN-ONE-TAG-RTN.
039500     MOVE SPACES TO W20-TEXT-BETWEEN W20-TAG-RAW W20-TAG-NAME.
039600     SET W20-TOKENS-REMAIN TO TRUE.
039700     IF W11-DET-POS > W11-DET-LENGTH
039800         SET W20-TOKENS-DONE TO TRUE
039900         GO TO 6600-EXIT
040000     END-IF.
040100     MOVE ZERO TO W10-LT-POS.
040200     INSPECT W11-DET-BUFFER(W11-DET-POS:)
040300         TALLYING W10-LT-POS FOR CHARACTERS BEFORE "<".
040400     IF W11-DET-POS + W10-LT-POS > W11-DET-LENGTH
040500         SET W20-TOKENS-DONE TO TRUE
040600         GO TO 6600-EXIT
040700     END-IF.
040800     IF W10-LT-POS > 0
040900         MOVE W11-DET-BUFFER(W11-DET-POS:W10-LT-POS)
041000             TO W20-TEXT-BETWEEN
041100     END-IF.
041200     COMPUTE W11-DET-POS = W11-DET-POS + W10-LT-POS + 1.
041300     MOVE ZERO TO W10-GT-POS.
041400     INSPECT W11-DET-BUFFER(W11-DET-POS:)
041500         TALLYING W10-GT-POS FOR CHARACTERS BEFORE ">".
041600     IF W10-GT-POS > 80
041700         MOVE W11-DET-BUFFER(W11-DET-POS:80) TO W20-TAG-RAW
041800     ELSE
041900         IF W10-GT-POS > 0
042000             MOVE W11-DET-BUFFER(W11-DET-POS:W10-GT-POS)
042100                 TO W20-TAG-RAW
042200         END-IF
042300     END-IF.
042400     COMPUTE W11-DET-POS = W11-DET-POS + W10-GT-POS + 1.
042500     PERFORM 4700-SPLIT-TAG-RTN THRU 4700-EXIT.
042600 6600-EXIT.
042700     EXIT.
042800*
042900******************************************************************
043000*   7000 SERIES - FIELD EDITS (BUSINESS RULES 3 AND 4).          *
043100******************************************************************
043150*    numeroTotalePagamenti MUST BE NUMERIC BEFORE IT IS TRUSTED AS
043160*    A PAYMENT COUNT - A NON-NUMERIC VALUE ABORTS THIS FILE'S
043170*    PARSE (RC 54) RATHER THAN LANDING GARBAGE IN FDR1-DET-NUM-TOT-PAG.
043200 7000-EDIT-NUMERIC-RTN.
043300     IF W20-TEXT-BETWEEN NOT NUMERIC
043400         MOVE 54 TO W00-PARSE-RC
043500         DISPLAY "FDR1OP1 - NON-NUMERIC COUNT " W20-TEXT-BETWEEN
043600     END-IF.
043700 7000-EXIT.
043800     EXIT.
043900*
044000 7100-EDIT-AMOUNT-RTN.
044100*    EXACTLY 2 FRACTIONAL DIGITS EXPECTED - LOCATE THE DECIMAL
044200*    POINT AND VALIDATE BOTH SIDES ARE NUMERIC AND THE
044300*    FRACTION IS EXACTLY TWO DIGITS WIDE.  THE BYTE RIGHT AFTER
044320*    THE TWO FRACTION DIGITS MUST BE SPACE - WITHOUT THAT CHECK A
044340*    THIRD-OR-LATER FRACTION DIGIT (E.G. "123.4567") PASSES THE
044360*    NUMERIC TEST ON JUST THE FIRST TWO AND THE REST IS SILENTLY
044380*    DROPPED INSTEAD OF FAILING RC 55 (REQ PSP-0416).
044400     MOVE ZERO TO W20-SCAN-IDX.
044500     INSPECT W20-TEXT-BETWEEN TALLYING W20-SCAN-IDX
044600         FOR CHARACTERS BEFORE ".".
044700     IF W20-SCAN-IDX = 0 OR W20-SCAN-IDX > 13
044800         MOVE 55 TO W00-PARSE-RC
044900         DISPLAY "FDR1OP1 - BAD AMOUNT " W20-TEXT-BETWEEN
045000         GO TO 7100-EXIT
045100     END-IF.
045200     IF W20-TEXT-BETWEEN(1:W20-SCAN-IDX) NOT NUMERIC
045300         OR W20-TEXT-BETWEEN(W20-SCAN-IDX + 2:2) NOT NUMERIC
045320         OR W20-TEXT-BETWEEN(W20-SCAN-IDX + 4:1) NOT = SPACE
045400         MOVE 55 TO W00-PARSE-RC
045500         DISPLAY "FDR1OP1 - BAD AMOUNT " W20-TEXT-BETWEEN
045600         GO TO 7100-EXIT
045700     END-IF.
045800     MOVE W20-TEXT-BETWEEN(1:W20-SCAN-IDX) TO FDR1-DET-IMP-TOT-INT.
045900     MOVE W20-TEXT-BETWEEN(W20-SCAN-IDX + 2:2)
046000         TO FDR1-DET-IMP-TOT-DEC.
046100 7100-EXIT.
046200     EXIT.
046300*
046400 7200-APPEND-PAGAMENTO-RTN.
046450*    SAME EXACTLY-TWO-FRACTION-DIGITS EDIT AS 7100, APPLIED TO THE
046460*    PER-LINE AMOUNT.  THE BYTE RIGHT AFTER THE TWO FRACTION
046470*    DIGITS MUST BE SPACE, SAME AS 7100 - FDR1-CP-IMPORTO WAS
046480*    WIDENED TO X(20) SO THAT BYTE IS ALWAYS IN BOUNDS EVEN AT
046490*    THE MAXIMUM 13-INTEGER-DIGIT AMOUNT (REQ PSP-0416).
046500     IF FDR1-DET-NUM-PAG-CNT >= 1000
046600         MOVE 56 TO W00-PARSE-RC
046700         DISPLAY "FDR1OP1 - PAYMENT TABLE FULL"
046800         GO TO 7200-EXIT
046900     END-IF.
047000     MOVE ZERO TO W20-SCAN-IDX.
047100     INSPECT FDR1-CP-IMPORTO TALLYING W20-SCAN-IDX
047200         FOR CHARACTERS BEFORE ".".
047300     IF W20-SCAN-IDX = 0 OR W20-SCAN-IDX > 13
047400         MOVE 55 TO W00-PARSE-RC
047500         DISPLAY "FDR1OP1 - BAD LINE AMOUNT " FDR1-CP-IMPORTO
047600         GO TO 7200-EXIT
047700     END-IF.
047800     IF FDR1-CP-IMPORTO(1:W20-SCAN-IDX) NOT NUMERIC
047900         OR FDR1-CP-IMPORTO(W20-SCAN-IDX + 2:2) NOT NUMERIC
047950         OR FDR1-CP-IMPORTO(W20-SCAN-IDX + 4:1) NOT = SPACE
048000         OR FDR1-CP-ESITO-COD NOT NUMERIC
048100         MOVE 55 TO W00-PARSE-RC
048200         DISPLAY "FDR1OP1 - BAD LINE " FDR1-CP-IUV
048300         GO TO 7200-EXIT
048400     END-IF.
048500     ADD 1 TO FDR1-DET-NUM-PAG-CNT.
048600     SET FDR1-PAG-IDX TO FDR1-DET-NUM-PAG-CNT.
048700     MOVE FDR1-CP-IUV TO FDR1-PAG-IUV(FDR1-PAG-IDX).
048800     MOVE FDR1-CP-IUR TO FDR1-PAG-IUR(FDR1-PAG-IDX).
048900     MOVE FDR1-CP-IDSP TO FDR1-PAG-IDSP(FDR1-PAG-IDX).
048950     MOVE FDR1-CP-IMPORTO(1:W20-SCAN-IDX) TO W40-AMT-INT.
048960     MOVE FDR1-CP-IMPORTO(W20-SCAN-IDX + 2:2) TO W40-AMT-DEC.
048970     COMPUTE FDR1-PAG-IMPORTO(FDR1-PAG-IDX) =
048980         W40-AMT-INT + (W40-AMT-DEC / 100).
049300     MOVE FDR1-CP-ESITO-COD TO FDR1-PAG-ESITO-COD(FDR1-PAG-IDX).
049400     MOVE FDR1-CP-ESITO-DATA TO FDR1-PAG-ESITO-DATA(FDR1-PAG-IDX).
049500 7200-EXIT.
049600     EXIT.
