000100******************************************************************
000200*                                                                *
000300*   FDRFLU02.CPY                                                 *
000400*   FDR1 OUTBOUND EVENT RECORDS - FLOW-TX AND REPORTED-IUV       *
000500*                                                                *
000600*   ONE FDR1-FLOWTX-REC IS BUILT PER ACCEPTED FLOW.  ONE         *
000700*   FDR1-REPIUV-REC IS BUILT PER PAYMENT LINE INSIDE THE FLOW.   *
000800*   BOTH ARE WRITTEN AS FIXED-FORMAT SEQUENTIAL RECORDS TO THE   *
000900*   TWO OUTBOUND FEED FILES OPENED IN FDR1-OP4.                  *
001000*                                                                *
001100*   HIST:  1991-02-11  C.RUZ    ORIGINAL LAYOUT (REQ PSP-0017)   *
001200*           1996-09-02  C.RUZ    ADDED ALL-DATES CONTROL TOTAL   *
001300*           1998-11-20  M.TAPIA  Y2K - DATE FIELDS KEPT AS TEXT  *
001400*           03-08-1994  R.SOTO   REPIUV-TABLE ADDED (PSP-0104) - *
001500*                       FDR1-OP3 NOW HANDS FDR1-OP4 THE WHOLE    *
001600*                       PAYMENT-LINE SET IN ONE CALL             *
001620*           12-10-2019  L.DIAZ   REQ PSP-0417 - FDR1-CHUNK-LINE- *
001640*                       WIDTH WAS STILL 300 AFTER THE OUTBOUND   *
001660*                       FD RECORDS GREW TO 400 IN FDR1-OP4 -     *
001680*                       RAISED TO 400 SO THE 900K CONTROL BREAK  *
001690*                       COUNTS THE REAL BYTE COST OF A LINE      *
001700******************************************************************
001800*
001900******************************************************************
002000*   REPORTED-IUV WORK TABLE - FDR1-OP3 BUILDS ONE OCCURRENCE PER  *
002100*   PAYMENT LINE HERE (SAME ORDER AS THE SOURCE DOCUMENT'S        *
002200*   DATISINGOLIPAGAMENTI GROUP) AND HANDS THE WHOLE TABLE TO      *
002300*   FDR1-OP4, WHICH WALKS IT TO BUILD THE 900K CHUNKS.            *
002400******************************************************************
002500 01  FDR1-REPIUV-TABLE.
002600     05  FDR1-RPV-CNT                     PIC 9(04) COMP.
002700     05  FDR1-RPV-LINE OCCURS 0 TO 1000 TIMES
002800                 DEPENDING ON FDR1-RPV-CNT
002900                 INDEXED BY FDR1-RPV-IDX.
003000         10  FDR1-RPVT-IUV                PIC X(35).
003100         10  FDR1-RPVT-IUR                PIC X(35).
003200         10  FDR1-RPVT-AMOUNT             PIC 9(13)V9(02).
003300         10  FDR1-RPVT-OUTCOME-COD        PIC 9(02).
003400         10  FDR1-RPVT-OUTCOME-DATE       PIC X(10).
003500         10  FDR1-RPVT-IDSP               PIC X(09).
003600         10  FDR1-RPVT-FLOW-ID            PIC X(35).
003700         10  FDR1-RPVT-FLOW-DATETIME      PIC X(26).
003800         10  FDR1-RPVT-DOMAIN-ID          PIC X(35).
003900         10  FDR1-RPVT-PSP                PIC X(16).
004000         10  FDR1-RPVT-INT-PSP            PIC X(35).
004100         10  FDR1-RPVT-UNIQUE-ID          PIC X(35).
004200         10  FDR1-RPVT-INSERTED-TS        PIC X(26).
004300         10  FDR1-RPVT-CORRELATION-ID     PIC X(50).
004400         10  FDR1-RPVT-FILLER             PIC X(10).
004500     05  FDR1-RPVTAB-FILLER               PIC X(08).
004600*
004700 01  FDR1-FLOWTX-REC.
004800     05  FDR1-FTX-ID-FLUSSO               PIC X(35).
004900     05  FDR1-FTX-DATA-ORA-FLUSSO         PIC X(26).
005000     05  FDR1-FTX-INSERTED-TS             PIC X(26).
005100     05  FDR1-FTX-DATA-REGOLAMENTO        PIC X(10).
005200     05  FDR1-FTX-CAUSALE                 PIC X(70).
005300     05  FDR1-FTX-NUM-PAGAMENTI           PIC 9(09).
005400     05  FDR1-FTX-SOMMA-VERSATA           PIC 9(13)V9(02).
005500*    NUMERIC VIEW OF THE CONTROL TOTAL, USED BY THE CHUNK
005600*    ACCUMULATOR IN FDR1-OP4 WHEN IT RE-EDITS THE AMOUNT FOR
005700*    THE OUTBOUND RECORD LENGTH CALCULATION.
005800     05  FDR1-FTX-SOMMA-R REDEFINES FDR1-FTX-SOMMA-VERSATA.
005900         10  FDR1-FTX-SOMMA-INT           PIC 9(13).
006000         10  FDR1-FTX-SOMMA-DEC           PIC 9(02).
006100     05  FDR1-FTX-ID-DOMINIO              PIC X(35).
006200     05  FDR1-FTX-PSP                     PIC X(16).
006300     05  FDR1-FTX-INT-PSP                 PIC X(35).
006400     05  FDR1-FTX-UNIQUE-ID               PIC X(35).
006500     05  FDR1-FTX-CORRELATION-ID          PIC X(50).
006600     05  FDR1-FTX-DATE-CNT                PIC 9(04) COMP.
006700     05  FDR1-FTX-ALL-DATES OCCURS 0 TO 1000 TIMES
006800                 DEPENDING ON FDR1-FTX-DATE-CNT
006900                 INDEXED BY FDR1-FTX-DATE-IDX.
007000         10  FDR1-FTX-ONE-DATE            PIC X(10).
007100     05  FDR1-FLOWTX-FILLER               PIC X(15).
007200*
007300 01  FDR1-REPIUV-REC.
007400     05  FDR1-RPV-IUV                     PIC X(35).
007500     05  FDR1-RPV-IUR                     PIC X(35).
007600     05  FDR1-RPV-AMOUNT                  PIC 9(13)V9(02).
007700     05  FDR1-RPV-AMOUNT-R REDEFINES FDR1-RPV-AMOUNT.
007800         10  FDR1-RPV-AMOUNT-INT          PIC 9(13).
007900         10  FDR1-RPV-AMOUNT-DEC          PIC 9(02).
008000     05  FDR1-RPV-OUTCOME-COD             PIC 9(02).
008100     05  FDR1-RPV-OUTCOME-DATE            PIC X(10).
008200     05  FDR1-RPV-IDSP                    PIC X(09).
008300     05  FDR1-RPV-FLOW-ID                 PIC X(35).
008400     05  FDR1-RPV-FLOW-DATETIME           PIC X(26).
008500     05  FDR1-RPV-DOMAIN-ID               PIC X(35).
008600     05  FDR1-RPV-PSP                     PIC X(16).
008700     05  FDR1-RPV-INT-PSP                 PIC X(35).
008800     05  FDR1-RPV-UNIQUE-ID               PIC X(35).
008900     05  FDR1-RPV-INSERTED-TS             PIC X(26).
009000     05  FDR1-RPV-CORRELATION-ID          PIC X(50).
009050*    MESSAGE/CHUNK SEQUENCE NUMBER THIS LINE PUBLISHED UNDER -
009060*    STAMPED BY THE CONTROL BREAK IN FDR1-OP4 3000-CHUNK-REPIUV-RTN.
009070     05  FDR1-RPV-CHUNK-SEQ                PIC 9(04).
009100     05  FDR1-REPIUV-FILLER               PIC X(06).
009200*
009300******************************************************************
009400*   CHUNK-SIZE CONTROL-BREAK WORK AREA (BUSINESS RULE 6).  THE   *
009500*   900K CEILING IS EXPRESSED IN BYTES; THE RUNNING TOTAL AND    *
009600*   THE FIXED OUTBOUND RECORD WIDTH OF ONE REPIUV LINE (THE SAME *
009620*   400 BYTES AS FDR1-REPIUV-FD-REC ON THE FDRIUVOT FEED, SINCE  *
009640*   REQ PSP-0417 WIDENED BOTH TO STOP THE OUTBOUND MOVE FROM     *
009660*   TRUNCATING THE CORRELATION-ID/CHUNK-SEQ TAIL OF THE RECORD)  *
009800*   ARE BOTH COMP SO THE ADD/COMPARE IN THE CONTROL BREAK STAYS  *
009850*   BINARY.                                                      *
009900******************************************************************
009950 01  FDR1-CHUNK-WORK.
010000     05  FDR1-CHUNK-CEILING               PIC 9(09) COMP
010100                                           VALUE 900000.
010200     05  FDR1-CHUNK-RUNNING-TOTAL         PIC 9(09) COMP.
010300     05  FDR1-CHUNK-LINE-WIDTH            PIC 9(09) COMP
010400                                           VALUE 00400.
010500     05  FDR1-CHUNK-LINE-CNT              PIC 9(04) COMP.
010600     05  FDR1-CHUNK-SEQ-NO                PIC 9(04) COMP.
010700     05  FDR1-CHUNK-FILLER                PIC X(08).
