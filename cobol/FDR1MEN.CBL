000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1MEN.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1MEN (WAS "PROGRAMA-PRINCIPAL") - FDR RECONCILIATION      *
001100*   BATCH DRIVER, TWO ENTRY MODES                                *
001200*                                                                *
001300*   WAS THE PHARMACY MENU SCREEN THAT CALLED OPCION1..OPCION5 ON *
001400*   AN OPERATOR KEYSTROKE.  THIS SHOP RUNS BATCH, NOT ON-LINE,   *
001500*   SO THE SCREEN AND THE KEYSTROKE ARE GONE; THE TWO RUN MODES  *
001600*   ARE NOW CHOSEN BY LK-ENTRY-MODE, SET BY THE CALLING JCL STEP *
001700*   (ONE JOB FOR THE STORAGE-EVENT PATH, A SEPARATE ONE-OFF JOB  *
001800*   FOR AN ANALYST-REQUESTED RECOVERY RERUN).  BOTH MODES WALK   *
001900*   THE SAME GATE-PARSE-MAP-PUBLISH CHAIN ONCE EVERYTHING NEEDED *
002000*   TO START IT IS IN HAND.                                      *
002100*                                                                *
002200*   CHANGE LOG                                                   *
002300*   ----------                                                   *
002400*   02/11/1991  C.RUZ     ORIGINAL - REQ PSP-0017 (WAS THE       *
002500*                         PHARMACY MENU SCREEN DRIVER, SCREEN    *
002600*                         SECTION AND OPCION1..5 DISPATCH GONE)  *
002700*   03/08/1994  R.SOTO    REWRITTEN AS THE BATCH DRIVER ON REQ   *
002800*                         PSP-0104 - TWO ENTRY MODES REPLACE THE *
002900*                         SIX-WAY OPERATOR MENU                  *
003000*   09/30/1998  M.TAPIA   Y2K REVIEW - NO DATE ARITHMETIC HERE   *
003100*   11/14/2002  C.RUZ     RECOVERY MODE NOW READS FDRRCVIN AS A  *
003200*                         FILE, NOT A PASSED PARAMETER (REQ      *
003300*                         PSP-0273) - LETS ONE RECOVERY JOB      *
003400*                         REPLAY A WHOLE BATCH OF FAILED FILES   *
003500*   10/02/2011  J.PENA    TRACE DISPLAY ON UPSI-0                *
003600*   05/29/2017  J.PENA    REQ PSP-0399 - GATE (FDR1OP2) NOW RUNS *
003700*                         BEFORE PARSE (FDR1OP1), NOT AFTER -    *
003800*                         NO SENSE DECOMPRESSING A FILE THE GATE *
003900*                         WAS GOING TO THROW AWAY ANYWAY         *
003920*   12/14/2019  L.DIAZ    REQ PSP-0418 - DOCUMENTATION PASS ONLY *
003940*                         PER SHOP STANDARDS AUDIT, NO LOGIC     *
003960*                         CHANGED                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS FDR1-TRACE-ON
004600     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004850*    FDRRCVIN IS OPENED ONLY ON THE RECOVERY PATH (LK-MODE-
004860*    RECOVERY) - THE STORAGE-EVENT PATH NEVER TOUCHES THIS FILE.
004900     SELECT FDRRCVIN ASSIGN TO FDRRCVIN
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS W90-RCVIN-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FDRRCVIN
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700 01  FDR1-RCVIN-FD-REC                PIC X(200).
005800 WORKING-STORAGE SECTION.
005900 01  W00-RUN-FLAGS.
006000     05  W00-RUN-OK                   PIC X(01) VALUE "Y".
006100         88  W00-RUN-IS-OK            VALUE "Y".
006200     05  W00-RCVIN-EOF                PIC X(01) VALUE "N".
006300         88  W00-AT-RCVIN-EOF         VALUE "Y".
006400     05  W00-RUN-FILLER               PIC X(08).
006500 01  W90-RCVIN-STATUS                 PIC X(02).
006600     88  W90-RCVIN-OK                 VALUE "00".
006700     88  W90-RCVIN-EOF-STAT           VALUE "10".
006800*    ALTERNATE NUMERIC-EDIT VIEW OF THE FILE-STATUS BYTES, USED
006900*    ONLY WHEN THE UPSI-0 TRACE DISPLAY SHOWS THE RAW STATUS AS
007000*    A 2-DIGIT NUMBER RATHER THAN TWO CHARACTERS.
007100 01  W90-RCVIN-STATUS-R REDEFINES W90-RCVIN-STATUS
007200                                 PIC 9(02).
007250*    TALLIES DISPLAYED AT THE END OF A RECOVERY RUN (REQ PSP-0273)
007260*    SO THE ANALYST KICKING OFF THE RERUN CAN SEE THE OUTCOME
007270*    WITHOUT GREPPING THE JOB LOG LINE BY LINE.  ZEROED ONCE AT
007280*    THE TOP OF 0100-DRIVER-RTN, NEVER RESET BETWEEN FILES.
007300 01  W91-RUN-COUNTS.
007400     05  W91-FILES-PROCESSED         PIC 9(07) COMP.
007500     05  W91-FILES-FAILED            PIC 9(07) COMP.
007600     05  W91-FILES-SKIPPED           PIC 9(07) COMP.
007700     05  W91-COUNT-FILLER            PIC X(06).
007800 77  W02-TRACE-SWITCH                 PIC X(01) VALUE "N".
007900     88  W02-TRACE-REQUIRED           VALUE "Y".
008000 LINKAGE SECTION.
008050*    THIS PROGRAM COPIES ALL THREE SHARED LAYOUTS BECAUSE IT IS
008060*    THE ONE PLACE THAT CALLS EVERY DOWNSTREAM SUBPROGRAM AND SO
008070*    MUST DECLARE EVERY WORK AREA THOSE CALLS PASS ALONG.
008100     COPY FDRFLU01.
008200     COPY FDRFLU02.
008300     COPY FDRFLU03.
008400 01  LK-ENTRY-MODE                    PIC X(01).
008500     88  LK-MODE-STORAGE              VALUE "S".
008600     88  LK-MODE-RECOVERY             VALUE "R".
008700 01  LK-RAW-CONTENT                   PIC X(999999).
008800 01  LK-RAW-LENGTH                    PIC 9(07) COMP.
008900 PROCEDURE DIVISION USING LK-ENTRY-MODE LK-RAW-CONTENT LK-RAW-LENGTH
009000                          FDR1-BLOB-META FDR1-RETURN-CODE.
009050******************************************************************
009060*   0100 - TOP OF THE DRIVER.  LK-ENTRY-MODE, SET BY THE CALLING  *
009070*   JCL STEP, PICKS ONE OF THE TWO ENTRY PARAGRAPHS BELOW; ANY    *
009080*   OTHER VALUE IS A HARD CONFIGURATION ERROR, NOT A DATA REJECT, *
009090*   SO IT GETS ITS OWN RETURN-CODE MESSAGE RATHER THAN FALLING    *
009095*   INTO ONE OF THE FILE-LEVEL REJECT PATHS BELOW.                *
009098******************************************************************
009100 0100-DRIVER-RTN.
009200     MOVE 00 TO FDR1-RETURN-CODE.
009300     MOVE ZERO TO W91-FILES-PROCESSED W91-FILES-FAILED
009400         W91-FILES-SKIPPED.
009500     IF LK-MODE-STORAGE
009600         PERFORM 1000-STORAGE-ENTRY-RTN THRU 1000-EXIT
009700     ELSE
009800         IF LK-MODE-RECOVERY
009900             PERFORM 2000-RECOVERY-ENTRY-RTN THRU 2000-EXIT
010000         ELSE
010100             SET FDR1-RC-BAD-REQUEST TO TRUE
010200             MOVE "UNKNOWN ENTRY MODE - MUST BE S OR R" TO
010300                 FDR1-RETURN-MESSAGE
010400             DISPLAY "FDR1MEN - " FDR1-RETURN-MESSAGE
010500         END-IF
010600     END-IF.
010700 0100-EXIT.
010800     GOBACK.
010900*
011000******************************************************************
011100*   1000 - STORAGE-EVENT ENTRY.  CONTENT AND METADATA ARE ALREADY *
011200*   IN LK-RAW-CONTENT/FDR1-BLOB-META WHEN THIS PARAGRAPH STARTS - *
011300*   THE CALLER ATTACHED THEM BEFORE INVOKING THIS PROGRAM.        *
011400******************************************************************
011500 1000-STORAGE-ENTRY-RTN.
011600     PERFORM 3000-RUN-CHAIN-RTN THRU 3000-EXIT.
011700 1000-EXIT.
011800     EXIT.
011900*
012000******************************************************************
012100*   2000 - RECOVERY ENTRY.  FDRRCVIN CARRIES ONE CONTAINER/BLOB   *
012200*   NAME PAIR PER RECORD; EACH ONE IS REPLAYED THROUGH FDR1OP5    *
012300*   TO FETCH CONTENT+METADATA, THEN THE SAME CHAIN AS THE         *
012400*   STORAGE-EVENT PATH.  ONE BAD FILE DOES NOT STOP THE REST OF   *
012500*   THE RECOVERY BATCH.                                           *
012550******************************************************************
012600 2000-RECOVERY-ENTRY-RTN.
012700     OPEN INPUT FDRRCVIN.
012800     IF NOT W90-RCVIN-OK
012900         SET FDR1-RC-NOT-FOUND TO TRUE
013000         MOVE "RECOVERY REQUEST FILE NOT AVAILABLE" TO
013100             FDR1-RETURN-MESSAGE
013200         DISPLAY "FDR1MEN - " FDR1-RETURN-MESSAGE
013300         GO TO 2000-EXIT
013400     END-IF.
013500     SET W00-AT-RCVIN-EOF TO FALSE.
013600     PERFORM 2100-READ-RCVIN-RTN THRU 2100-EXIT.
013700     PERFORM 2200-ONE-RECOVERY-RTN THRU 2200-EXIT
013800         UNTIL W00-AT-RCVIN-EOF.
013900     CLOSE FDRRCVIN.
014000     DISPLAY "FDR1MEN - RECOVERY TOTALS  PROCESSED=" W91-FILES-PROCESSED
014100             " FAILED=" W91-FILES-FAILED
014200             " SKIPPED=" W91-FILES-SKIPPED.
014300 2000-EXIT.
014400     EXIT.
014500*
014600 2100-READ-RCVIN-RTN.
014650*    FDRRCVIN'S 200-BYTE RECORD IS A FIXED TWO-FIELD LAYOUT, NOT A
014660*    COPYBOOK OF ITS OWN - CONTAINER IN THE FIRST 63 BYTES,
014670*    FILENAME IN THE NEXT 128 - SO THE SPLIT IS DONE HERE BY
014680*    REFERENCE MODIFICATION RATHER THAN AN 01-LEVEL GROUP.
014700     READ FDRRCVIN INTO FDR1-RCVIN-FD-REC
014800         AT END
014900             SET W00-AT-RCVIN-EOF TO TRUE
015000     END-READ.
015100     IF NOT W00-AT-RCVIN-EOF
015200         MOVE FDR1-RCVIN-FD-REC(1:63) TO FDR1-RCV-CONTAINER
015300         MOVE FDR1-RCVIN-FD-REC(64:128) TO FDR1-RCV-FILENAME
015400     END-IF.
015500 2100-EXIT.
015600     EXIT.
015700*
015800 2200-ONE-RECOVERY-RTN.
015850*    ONE RCVIN RECORD IN, ONE CHAIN RUN (OR ONE SKIP), THEN THE
015860*    NEXT RECORD IS READ AHEAD BEFORE RETURNING - THE SAME READ-
015870*    AHEAD SHAPE THE PERFORM ... UNTIL IN 2000 EXPECTS.
015900     CALL "FDR1OP5" USING FDR1-RECOVERY-REQ LK-RAW-CONTENT
016000         LK-RAW-LENGTH FDR1-BLOB-META FDR1-RETURN-CODE.
016100     IF FDR1-RC-NOT-FOUND
016200         ADD 1 TO W91-FILES-FAILED
016300         DISPLAY "FDR1MEN - RECOVERY SKIP (NOT FOUND) "
016400                 FDR1-RCV-CONTAINER "/" FDR1-RCV-FILENAME
016500     ELSE
016600         PERFORM 3000-RUN-CHAIN-RTN THRU 3000-EXIT
016700     END-IF.
016800     PERFORM 2100-READ-RCVIN-RTN THRU 2100-EXIT.
016900 2200-EXIT.
017000     EXIT.
017100*
017200******************************************************************
017300*   3000 - THE COMMON GATE-PARSE-MAP-PUBLISH CHAIN SHARED BY      *
017400*   BOTH ENTRY MODES.  THE GATE (FDR1OP2) RUNS FIRST SO A FILE    *
017500*   THAT WILL BE REJECTED OR SKIPPED NEVER PAYS FOR A DECOMPRESS  *
017600*   AND PARSE IT DOES NOT NEED.                                   *
017700******************************************************************
017800 3000-RUN-CHAIN-RTN.
017850*    EACH CALL BELOW IS GUARDED THE SAME WAY - A NON-SUCCESS
017860*    RETURN CODE STOPS THE CHAIN RIGHT THERE AND COUNTS THE FILE
017870*    AS FAILED (OR SKIPPED, FOR THE GATE'S OWN SKIP OUTCOME).
017880*    NOTHING DOWNSTREAM OF A FAILED STAGE IS EVER CALLED.
017900     CALL "FDR1OP2" USING FDR1-BLOB-META FDR1-RETURN-CODE.
018000     IF FDR1-RC-SKIPPED
018050*        NOT A FAILURE - THE GATE FOUND A DUPLICATE/WRONG-STATUS/
018060*        OVER-RETRY FILE THAT SHOULD QUIETLY DROP OUT OF THE RUN.
018100         ADD 1 TO W91-FILES-SKIPPED
018200         GO TO 3000-EXIT
018300     END-IF.
018400     IF NOT FDR1-RC-SUCCESS
018500         ADD 1 TO W91-FILES-FAILED
018600         GO TO 3000-EXIT
018700     END-IF.
018750*    GATE PASSED - DECOMPRESS AND PARSE THE FLOW INTO RECORD LAYOUT 1.
018800     CALL "FDR1OP1" USING LK-RAW-CONTENT LK-RAW-LENGTH
018900         FDR1-FLOW-RECORD FDR1-RETURN-CODE.
019000     IF NOT FDR1-RC-SUCCESS
019100         ADD 1 TO W91-FILES-FAILED
019200         GO TO 3000-EXIT
019300     END-IF.
019350*    MAP THE PARSED FLOW INTO THE TWO OUTBOUND FEED SHAPES.
019400     CALL "FDR1OP3" USING FDR1-FLOW-RECORD FDR1-BLOB-META
019500         FDR1-FLOWTX-REC FDR1-REPIUV-TABLE FDR1-RETURN-CODE.
019600     IF NOT FDR1-RC-SUCCESS
019700         ADD 1 TO W91-FILES-FAILED
019800         GO TO 3000-EXIT
019900     END-IF.
019950*    PUBLISH BOTH FEEDS - THE LAST STAGE OF THE CHAIN.
020000     CALL "FDR1OP4" USING FDR1-FLOWTX-REC FDR1-REPIUV-TABLE
020100         FDR1-BLOB-META FDR1-RETURN-CODE.
020200     IF NOT FDR1-RC-SUCCESS
020300         ADD 1 TO W91-FILES-FAILED
020400     ELSE
020500         ADD 1 TO W91-FILES-PROCESSED
020600     END-IF.
020700 3000-EXIT.
020800     EXIT.
