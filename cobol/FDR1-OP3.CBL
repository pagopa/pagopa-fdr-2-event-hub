000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1OP3.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1OP3 (WAS "OPCION-3") - FLOW TO EVENT MAPPING            *
001100*                                                                *
001200*   UNIT C OF THE FDR RECONCILIATION BATCH STEP.  TAKES THE      *
001300*   PARSED FDR1-FLOW-RECORD (FROM FDR1OP1) AND THE BLOB METADATA *
001400*   (ALREADY GATED BY FDR1OP2) AND BUILDS THE ONE FLOWTX RECORD  *
001500*   AND THE TABLE OF REPIUV LINES THAT FDR1OP4 WILL PUBLISH.     *
001600*   WAS THE STOCK-CRITICO AGING REPORT WORKER - THE "WALK A      *
001700*   TABLE, BUILD ONE OUTPUT LINE PER ENTRY" SHAPE CARRIED OVER   *
001800*   CLEANLY ONTO WALKING THE PAYMENT-LINE TABLE INSTEAD.         *
001900*                                                                *
002000*   CHANGE LOG                                                   *
002100*   ----------                                                   *
002200*   02/18/1991  C.RUZ     ORIGINAL - REQ PSP-0017 (WAS THE       *
002300*                         STOCK-CRITICO AGING WORKER)            *
002400*   03/08/1994  R.SOTO    REWRITTEN AS THE EVENT MAPPER ON REQ   *
002500*                         PSP-0104 - ALL SCREEN WORK DROPPED     *
002600*   09/30/1998  M.TAPIA   Y2K - TIMESTAMP NORMALIZE RTN WRITTEN  *
002700*                         AS TEXT-SLICE, NO DATE ARITHMETIC      *
002800*   01/05/1999  M.TAPIA   PAYMENT TABLE WIDENED TO MATCH OP1,    *
002900*                         REQ PSP-0233                           *
003000*   08/11/2001  R.SOTO    DISTINCT-DATES ACCUMULATOR ADDED (REQ  *
003100*                         PSP-0261 - ALL_DATES CONTROL TOTAL)    *
003200*   10/02/2011  J.PENA    TRACE DISPLAY ON UPSI-0                *
003300*   05/29/2017  J.PENA    REQ PSP-0399 - FRACTIONAL-SECOND TAIL  *
003400*                         WAS LEAKING INTO THE NORMALIZED VALUE  *
003500*                         WHEN SOURCE CARRIED NO OFFSET AT ALL   *
003520*   12/14/2019  L.DIAZ    REQ PSP-0418 - DOCUMENTATION PASS ONLY *
003530*                         PER SHOP STANDARDS AUDIT, NO LOGIC     *
003540*                         CHANGED                                *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS FDR1-TRACE-ON
004200     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004450*    FLAG SET BY 5050-SEARCH-DATE-RTN AND TESTED BY ITS CALLER,
004460*    5000-ACCUM-DATES-RTN, TO DECIDE WHETHER THE CURRENT OUTCOME
004470*    DATE IS ALREADY ON THE FLOWTX RECORD'S ALL-DATES LIST.
004500 01  W00-MAP-FLAGS.
004600     05  W00-DATE-FOUND               PIC X(01) VALUE "N".
004700         88  W00-DATE-WAS-FOUND       VALUE "Y".
004800     05  W00-MAP-FILLER               PIC X(08).
004900*
005000******************************************************************
005100*   TIMESTAMP NORMALIZE WORK AREA (BUSINESS RULE 1).  THE SOURCE  *
005200*   IS ALWAYS yyyy-MM-ddTHH:mm:ss FOLLOWED BY AN OPTIONAL         *
005300*   FRACTIONAL-SECOND TAIL AND/OR AN OFFSET/Z SUFFIX - BOTH OF    *
005400*   WHICH ARE DISCARDED, SO THE FIRST 19 BYTES ARE ALWAYS THE     *
005500*   ANSWER WHEN THE SOURCE IS PRESENT AT ALL.                     *
005600******************************************************************
005700 01  W10-TS-WORK.
005800     05  W10-TS-SOURCE                PIC X(26).
005900     05  W10-TS-RESULT                PIC X(26).
006000*    SPLIT VIEW USED ONLY BY THE UPSI-0 TRACE DISPLAY TO SHOW
006100*    THE DATE AND TIME-OF-DAY PORTIONS SEPARATELY.
006200     05  W10-TS-RESULT-R REDEFINES W10-TS-RESULT.
006300         10  W10-TS-R-DATE            PIC X(10).
006400         10  W10-TS-R-TSEP            PIC X(01).
006500         10  W10-TS-R-TIME            PIC X(08).
006600         10  W10-TS-R-TAIL            PIC X(07).
006700*
006800******************************************************************
006900*   DISTINCT-OUTCOME-DATE SEARCH INDEX (BUSINESS RULE, UNIT C     *
007000*   STEP 3) - W20-SRCH-IDX WALKS THE FLOWTX RECORD'S OWN          *
007100*   ALL-DATES TABLE LOOKING FOR A DUPLICATE BEFORE APPENDING.     *
007200******************************************************************
007300 01  W20-SEARCH-WORK.
007400     05  W20-SRCH-IDX                 PIC 9(04) COMP.
007500     05  W20-PAG-IDX-SAVE             PIC 9(04) COMP.
007600     05  W20-SEARCH-FILLER            PIC X(06).
007700 77  W02-TRACE-SWITCH                 PIC X(01) VALUE "N".
007800     88  W02-TRACE-REQUIRED           VALUE "Y".
007900 LINKAGE SECTION.
007950*    FDRFLU01 IS THE PARSED FLOW RECORD FDR1OP1 HANDS DOWN;
007960*    FDRFLU02 IS THE PAIR OF OUTBOUND WORK AREAS THIS PROGRAM
007970*    BUILDS; FDRFLU03 IS THE METADATA MAP/RETURN-CODE LAYOUT
007980*    SHARED WITH FDR1OP2 AND FDR1OP5.
008000     COPY FDRFLU01.
008100     COPY FDRFLU02.
008200     COPY FDRFLU03.
008300 PROCEDURE DIVISION USING FDR1-FLOW-RECORD FDR1-BLOB-META
008400                          FDR1-FLOWTX-REC FDR1-REPIUV-TABLE
008500                          FDR1-RETURN-CODE.
008550******************************************************************
008560*   1000 - UNIT C DRIVER.  THE FLOWTX RECORD IS ALWAYS BUILT      *
008570*   (ONE PER FLOW); THE REPIUV TABLE WALK ONLY RUNS WHEN THE FLOW *
008580*   ACTUALLY CARRIED PAYMENT LINES - AN ENVELOPE WITH ZERO        *
008590*   PAYMENTS LEAVES FDR1-REPIUV-TABLE EMPTY, WHICH IS VALID.      *
008598******************************************************************
008600 1000-MAIN-RTN.
008700     MOVE 00 TO FDR1-RETURN-CODE.
008800     INITIALIZE FDR1-FLOWTX-REC FDR1-REPIUV-TABLE.
008900     PERFORM 2000-BUILD-FLOWTX-RTN THRU 2000-EXIT.
009000     IF FDR1-DET-NUM-PAG-CNT > 0
009100         PERFORM 3000-BUILD-REPIUV-RTN THRU 3000-EXIT
009200             VARYING FDR1-PAG-IDX FROM 1 BY 1
009300             UNTIL FDR1-PAG-IDX > FDR1-DET-NUM-PAG-CNT
009400     END-IF.
009500 1000-EXIT.
009600     GOBACK.
009700*
009800 2000-BUILD-FLOWTX-RTN.
009900*    RECORD LAYOUT 5 - ONE FLOW TRANSACTION EVENT PER ACCEPTED
010000*    FLOW.
010100     MOVE FDR1-ENV-FLUSSO-ID     TO FDR1-FTX-ID-FLUSSO.
010200     MOVE FDR1-ENV-DATA-ORA-FLUSSO TO W10-TS-SOURCE.
010300     PERFORM 4000-NORMALIZE-TS-RTN THRU 4000-EXIT.
010400     MOVE W10-TS-RESULT          TO FDR1-FTX-DATA-ORA-FLUSSO.
010500     MOVE FDR1-META-INSERTED-TS  TO W10-TS-SOURCE.
010600     PERFORM 4000-NORMALIZE-TS-RTN THRU 4000-EXIT.
010700     MOVE W10-TS-RESULT          TO FDR1-FTX-INSERTED-TS.
010800     MOVE FDR1-DET-DATA-REGOLAMENTO TO FDR1-FTX-DATA-REGOLAMENTO.
010900     MOVE FDR1-MIT-DENOM         TO FDR1-FTX-CAUSALE.
011000     MOVE FDR1-DET-NUM-TOT-PAG   TO FDR1-FTX-NUM-PAGAMENTI.
011100     MOVE FDR1-DET-IMP-TOT-PAG   TO FDR1-FTX-SOMMA-VERSATA.
011200     MOVE FDR1-ENV-DOMINIO-ID    TO FDR1-FTX-ID-DOMINIO.
011300     MOVE FDR1-RIC-COD-ID        TO FDR1-FTX-PSP.
011400     MOVE FDR1-ENV-PSP-ID        TO FDR1-FTX-INT-PSP.
011500     MOVE FDR1-DET-ID-REGOLAMENTO TO FDR1-FTX-UNIQUE-ID.
011600     MOVE ZERO TO FDR1-FTX-DATE-CNT.
011700 2000-EXIT.
011800     EXIT.
011900*
012000******************************************************************
012100*   3000 - ONE REPIUV TABLE ENTRY PER datiSingoliPagamenti LINE,  *
012200*   VISITED IN THE SAME ORDER THEY APPEARED IN THE SOURCE         *
012300*   DOCUMENT.  FLOW-LEVEL CORRELATION FIELDS ARE CARRIED FORWARD  *
012400*   ONTO EVERY LINE; THE CORRELATION-ID ITSELF IS LEFT BLANK -    *
012500*   FDR1OP4 STAMPS IT ON AT PUBLISH TIME (BUSINESS RULE 7).       *
012600******************************************************************
012700 3000-BUILD-REPIUV-RTN.
012750*    FDR1-RPV-IDX TRACKS FDR1-PAG-IDX ONE-FOR-ONE - THIS PARAGRAPH
012760*    NEVER REORDERS OR SKIPS A PAYMENT LINE, IT JUST COPIES THE
012770*    SAME SUBSCRIPT ACROSS TO THE OUTPUT TABLE.  W20-PAG-IDX-SAVE
012780*    PRESERVES THE CALLER'S VARYING INDEX ACROSS THE CALL TO
012790*    5000-ACCUM-DATES-RTN, WHICH USES ITS OWN INDEX INTERNALLY.
012800     MOVE FDR1-PAG-IDX TO W20-PAG-IDX-SAVE.
012900     SET FDR1-RPV-IDX TO FDR1-PAG-IDX.
013000     MOVE FDR1-PAG-IUV(FDR1-PAG-IDX)  TO FDR1-RPVT-IUV(FDR1-RPV-IDX).
013100     MOVE FDR1-PAG-IUR(FDR1-PAG-IDX)  TO FDR1-RPVT-IUR(FDR1-RPV-IDX).
013200     MOVE FDR1-PAG-IMPORTO(FDR1-PAG-IDX)
013300         TO FDR1-RPVT-AMOUNT(FDR1-RPV-IDX).
013400     MOVE FDR1-PAG-ESITO-COD(FDR1-PAG-IDX)
013500         TO FDR1-RPVT-OUTCOME-COD(FDR1-RPV-IDX).
013600     MOVE FDR1-PAG-ESITO-DATA(FDR1-PAG-IDX)
013700         TO FDR1-RPVT-OUTCOME-DATE(FDR1-RPV-IDX).
013800     MOVE FDR1-PAG-IDSP(FDR1-PAG-IDX) TO FDR1-RPVT-IDSP(FDR1-RPV-IDX).
013900     MOVE FDR1-ENV-FLUSSO-ID          TO FDR1-RPVT-FLOW-ID(FDR1-RPV-IDX).
014000     MOVE FDR1-FTX-DATA-ORA-FLUSSO
014100         TO FDR1-RPVT-FLOW-DATETIME(FDR1-RPV-IDX).
014200     MOVE FDR1-ENV-DOMINIO-ID         TO FDR1-RPVT-DOMAIN-ID(FDR1-RPV-IDX).
014300     MOVE FDR1-RIC-COD-ID             TO FDR1-RPVT-PSP(FDR1-RPV-IDX).
014400     MOVE FDR1-ENV-PSP-ID             TO FDR1-RPVT-INT-PSP(FDR1-RPV-IDX).
014500     MOVE FDR1-DET-ID-REGOLAMENTO
014600         TO FDR1-RPVT-UNIQUE-ID(FDR1-RPV-IDX).
014700     MOVE FDR1-FTX-INSERTED-TS
014800         TO FDR1-RPVT-INSERTED-TS(FDR1-RPV-IDX).
014900     MOVE FDR1-DET-NUM-PAG-CNT TO FDR1-RPV-CNT.
015000     PERFORM 5000-ACCUM-DATES-RTN THRU 5000-EXIT.
015100     SET FDR1-PAG-IDX TO W20-PAG-IDX-SAVE.
015200 3000-EXIT.
015300     EXIT.
015400*
015500 4000-NORMALIZE-TS-RTN.
015600*    BUSINESS RULE 1 - DATE AND HH:MM:SS ARE KEPT VERBATIM FROM
015700*    POSITIONS 1-19; ANY OFFSET, "Z" SUFFIX OR FRACTIONAL-SECOND
015800*    TAIL LIVES PAST POSITION 19 AND IS SIMPLY NOT COPIED.  A
015900*    BLANK SOURCE YIELDS A BLANK RESULT - NOT AN ERROR.
016000     MOVE SPACES TO W10-TS-RESULT.
016100     IF W10-TS-SOURCE = SPACES
016200         GO TO 4000-EXIT
016300     END-IF.
016400     MOVE W10-TS-SOURCE(1:19) TO W10-TS-RESULT(1:19).
016500     IF W02-TRACE-REQUIRED
016600         DISPLAY "FDR1OP3 - TS NORMALIZED " W10-TS-SOURCE
016700                 " -> " W10-TS-RESULT
016800     END-IF.
016900 4000-EXIT.
017000     EXIT.
017100*
017200 5000-ACCUM-DATES-RTN.
017300*    UNIT C STEP 3 - ACCUMULATE THE DISTINCT SET OF OUTCOME DATES
017400*    ONTO THE FLOWTX RECORD'S ALL-DATES CONTROL TOTAL.  A LINEAR
017500*    SCAN IS CHEAP HERE BECAUSE THE TABLE NEVER EXCEEDS THE SAME
017600*    1000-LINE CEILING AS THE PAYMENT TABLE ITSELF.
017700     SET W00-DATE-FOUND TO FALSE.
017800     IF FDR1-FTX-DATE-CNT = 0
017900         GO TO 5000-APPEND
018000     END-IF.
018100     PERFORM 5050-SEARCH-DATE-RTN THRU 5050-EXIT
018200             VARYING W20-SRCH-IDX FROM 1 BY 1
018300             UNTIL W20-SRCH-IDX > FDR1-FTX-DATE-CNT
018400             OR W00-DATE-WAS-FOUND.
018500     IF W00-DATE-WAS-FOUND
018600         GO TO 5000-EXIT
018700     END-IF.
018800     GO TO 5000-APPEND.
018850*
018860 5050-SEARCH-DATE-RTN.
018870     SET FDR1-FTX-DATE-IDX TO W20-SRCH-IDX.
018880     IF FDR1-FTX-ONE-DATE(FDR1-FTX-DATE-IDX)
018890             = FDR1-PAG-ESITO-DATA(FDR1-PAG-IDX)
018900         SET W00-DATE-WAS-FOUND TO TRUE
018910     END-IF.
018920 5050-EXIT.
018930     EXIT.
018940*
019300 5000-APPEND.
019350*    1000-ENTRY CEILING MATCHES THE PAYMENT TABLE'S OWN OCCURS
019360*    LIMIT IN FDRFLU01 - A FLOW CANNOT HAVE MORE DISTINCT OUTCOME
019370*    DATES THAN IT HAS PAYMENT LINES, SO THIS CAN NEVER ACTUALLY
019380*    FIRE, BUT THE GUARD IS LEFT IN PLACE RATHER THAN ASSUMED.
019400     IF FDR1-FTX-DATE-CNT >= 1000
019500         GO TO 5000-EXIT
019600     END-IF.
019700     ADD 1 TO FDR1-FTX-DATE-CNT.
019800     SET FDR1-FTX-DATE-IDX TO FDR1-FTX-DATE-CNT.
019900     MOVE FDR1-PAG-ESITO-DATA(FDR1-PAG-IDX)
020000         TO FDR1-FTX-ONE-DATE(FDR1-FTX-DATE-IDX).
020100 5000-EXIT.
020200     EXIT.
