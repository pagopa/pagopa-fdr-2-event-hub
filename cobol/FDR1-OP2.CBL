000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1OP2.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1OP2 (WAS "OPCION-2") - BLOB METADATA ELIGIBILITY GATE    *
001100*                                                                *
001200*   UNIT B OF THE FDR RECONCILIATION BATCH STEP.  CALLED AFTER   *
001300*   THE BLOB'S METADATA MAP HAS BEEN ATTACHED (BY THE STORAGE-   *
001400*   EVENT ENTRY POINT DIRECTLY, OR BY FDR1OP5 ON THE RECOVERY    *
001500*   PATH) BUT BEFORE FDR1OP1 DOES ANY DECOMPRESS/PARSE WORK - NO *
001600*   SENSE BURNING CPU ON A FILE WE ARE GOING TO THROW AWAY.      *
001700*                                                                *
001800*   CHANGE LOG                                                   *
001900*   ----------                                                   *
002000*   02/14/1991  C.RUZ     ORIGINAL - REQ PSP-0017 (WAS THE       *
002100*                         SALES-INVOICE/STOCK SCREEN PROGRAM,    *
002200*                         ALL SCREEN-SECTION WORK DROPPED HERE)  *
002300*   03/08/1994  R.SOTO    REWRITTEN AS A METADATA GATE ON REQ    *
002400*                         PSP-0104 - NO MORE FILE I/O IN OP2     *
002500*   09/30/1998  M.TAPIA   Y2K REVIEW - NO DATE ARITHMETIC HERE,  *
002600*                         TIMESTAMP KEYS ARE JUST PRESENCE-CHECK *
002700*   01/05/1999  M.TAPIA   EMPTY METADATA MAP NOW ITS OWN REJECT  *
002800*                         REASON (REQ PSP-0233), WAS FALLING     *
002900*                         THROUGH TO THE MISSING-KEY REJECT      *
003000*   08/11/2001  R.SOTO    ELABORATE=FALSE SKIP ADDED (REQ        *
003100*                         PSP-0261) - CASE-INSENSITIVE COMPARE   *
003200*   10/02/2011  J.PENA    TRACE DISPLAY ON REJECT/SKIP PATHS     *
003300*   05/29/2017  J.PENA    REQ PSP-0399 - SKIP IS NO LONGER       *
003400*                         COUNTED AS AN ERROR RETURN             *
003420*   03/11/2019  L.DIAZ    REQ PSP-0415 - "CASE-INSENSITIVE"      *
003430*                         COMPARE ONLY EVER CAUGHT 3 OF THE 32   *
003440*                         UPPER/LOWER COMBINATIONS OF "FALSE" -  *
003450*                         NOW FOLDS THE WHOLE WORD TO UPPERCASE  *
003460*                         FIRST SO EVERY CASING MATCHES          *
003470*   12/14/2019  L.DIAZ    REQ PSP-0418 - DOCUMENTATION PASS ONLY *
003480*                         PER SHOP STANDARDS AUDIT, NO LOGIC     *
003490*                         CHANGED                                *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003750*    NO FILES ARE OPENED BY THIS PROGRAM - IT IS A PURE IN-MEMORY
003760*    GATE OVER THE METADATA MAP FDR1OP1 (OR THE RECOVERY PATH IN
003770*    FDR1OP5) ALREADY BUILT, SO THERE IS NO SELECT/FD SET HERE.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS FDR1-TRACE-ON
004100     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  W00-GATE-FLAGS.
004500     05  W00-MAP-EMPTY                PIC X(01) VALUE "N".
004600         88  W00-MAP-IS-EMPTY         VALUE "Y".
004700     05  W00-ELAB-LEN                 PIC 9(02) COMP.
004800     05  W00-GATE-FILLER              PIC X(08).
004810*    UPPERCASE-FOLDED WORKING COPY OF THE ELABORATE FLAG - THE
004820*    88-LEVEL BELOW IS TESTED AGAINST THIS FIELD, NEVER AGAINST
004830*    THE RAW METADATA TEXT, SO "FaLsE", "fAlSe", ETC. ALL SKIP
004840*    THE SAME AS "FALSE" DOES (REQ PSP-0415).
004850 01  W01-ELAB-FOLDED                  PIC X(05).
004860     88  W01-ELAB-IS-FALSE            VALUE "FALSE".
004900*
005000******************************************************************
005100*   TRACE COPY OF THE TWO REQUIRED-KEY PRESENCE BYTES AND THE     *
005200*   ELABORATE FLAG, BUILT AS ONE CONTIGUOUS GROUP SO A SINGLE     *
005300*   DISPLAY ON UPSI-0 CAN SHOW ALL THREE AT ONCE.  THE ALTERNATE  *
005400*   VIEWS BELOW LET THAT SAME GROUP BE READ AS ONE PACKED FLAG    *
005500*   STRING OR AS THE ORIGINAL SEPARATE FIELDS.                    *
005600******************************************************************
005700 01  W00-GATE-TRACE-GROUP.
005800     05  W00-GT-SESSION-PRES          PIC X(01).
005900     05  W00-GT-INSERTED-PRES         PIC X(01).
006000     05  W00-GT-ELABORATE             PIC X(05).
006100*    PACKED-STRING VIEW USED ONLY BY THE UPSI-0 TRACE DISPLAY.
006200 01  W00-GATE-TRACE-R REDEFINES W00-GATE-TRACE-GROUP
006300                              PIC X(07).
006400*    SPLIT VIEW ISOLATING JUST THE ELABORATE TEXT'S FIRST BYTE, SO
006500*    THE UPSI-0 TRACE CAN SHOW WHICH CASING CAME IN ON THE WIRE
006550*    WITHOUT DISTURBING THE ACTUAL FOLD-AND-COMPARE, WHICH RUNS
006560*    AGAINST W01-ELAB-FOLDED IN 4000-CHECK-ELABORATE-RTN.
006600 01  W00-GT-ELAB-SPLIT REDEFINES W00-GATE-TRACE-GROUP.
006700     05  W00-GT-ELAB-PREFIX           PIC X(02).
006800     05  W00-GT-ELAB-FIRST            PIC X(01).
006900     05  W00-GT-ELAB-REST             PIC X(04).
007000 77  W02-TRACE-SWITCH                 PIC X(01) VALUE "N".
007100     88  W02-TRACE-REQUIRED           VALUE "Y".
007200 LINKAGE SECTION.
007250*    THE CALLER'S METADATA-MAP/RETURN-AREA LAYOUT, SHARED WITH
007260*    FDR1OP1 AND FDR1OP5 SO ALL THREE PROGRAMS AGREE ON ONE SET
007270*    OF PRESENCE FLAGS AND ONE RETURN-CODE 88-LEVEL SET.
007300     COPY FDRFLU03.
007400 PROCEDURE DIVISION USING FDR1-BLOB-META FDR1-RETURN-CODE.
007450******************************************************************
007460*   1000 - DRIVES THE THREE-STAGE GATE IN ORDER: EMPTY-MAP CHECK, *
007470*   REQUIRED-KEY CHECK, THEN THE ELABORATE=FALSE SKIP TEST.  THE  *
007480*   FIRST TWO ARE HARD REJECTS (FDR1-RC-BAD-METADATA); THE THIRD  *
007490*   IS A DELIBERATE SKIP (FDR1-RC-SKIPPED), NOT AN ERROR - SEE    *
007495*   THE REQ PSP-0399 CHANGE-LOG ENTRY ABOVE.                      *
007498******************************************************************
007500 1000-MAIN-RTN.
007600     MOVE 00 TO FDR1-RETURN-CODE.
007700     PERFORM 2000-CHECK-EMPTY-RTN THRU 2000-EXIT.
007800     IF W00-MAP-IS-EMPTY
007900         SET FDR1-RC-BAD-METADATA TO TRUE
008000         MOVE "METADATA MAP MISSING OR EMPTY" TO
008100             FDR1-RETURN-MESSAGE
008200         DISPLAY "FDR1OP2 - " FDR1-RETURN-MESSAGE
008300         GO TO 1000-EXIT
008400     END-IF.
008500     PERFORM 3000-CHECK-REQUIRED-RTN THRU 3000-EXIT.
008600     IF FDR1-RC-BAD-METADATA
008700         GO TO 1000-EXIT
008800     END-IF.
008900     PERFORM 4000-CHECK-ELABORATE-RTN THRU 4000-EXIT.
009000 1000-EXIT.
009100     GOBACK.
009200*
009300 2000-CHECK-EMPTY-RTN.
009400*    BUSINESS RULE 2 - A MISSING OR COMPLETELY BLANK METADATA MAP
009500*    IS REJECTED BEFORE THE REQUIRED-KEY CHECK EVEN RUNS.  THE
009600*    TRACE GROUP IS FILLED HERE SO ALL THREE CONTROL FIELDS CAN
009700*    BE SHOWN TOGETHER IF UPSI-0 IS ON, REGARDLESS OF REJECT PATH.
009800     SET W00-MAP-IS-EMPTY TO TRUE.
009900     MOVE FDR1-META-SESSION-PRES TO W00-GT-SESSION-PRES.
010000     MOVE FDR1-META-INSERTED-PRES TO W00-GT-INSERTED-PRES.
010100     MOVE FDR1-META-ELABORATE TO W00-GT-ELABORATE.
010200     IF FDR1-META-SESSION-PRES NOT = SPACE
010300        OR FDR1-META-INSERTED-PRES NOT = SPACE
010400        OR FDR1-META-SERVICE-PRES NOT = SPACE
010500        OR FDR1-META-ELABORATE NOT = SPACES
010600         MOVE "N" TO W00-MAP-EMPTY
010700     END-IF.
010800     IF W02-TRACE-REQUIRED
010900         DISPLAY "FDR1OP2 - GATE TRACE " W00-GATE-TRACE-R
011000     END-IF.
011100 2000-EXIT.
011200     EXIT.
011300*
011400 3000-CHECK-REQUIRED-RTN.
011500*    BUSINESS RULE 2 - SESSIONID AND INSERTEDTIMESTAMP ARE BOTH
011600*    MANDATORY.  EITHER ONE MISSING IS A HARD REJECT.
011700     IF FDR1-META-SESSION-MISSING
011800         SET FDR1-RC-BAD-METADATA TO TRUE
011900         MOVE "REQUIRED METADATA KEY SESSIONID MISSING" TO
012000             FDR1-RETURN-MESSAGE
012100         DISPLAY "FDR1OP2 - " FDR1-RETURN-MESSAGE
012200         GO TO 3000-EXIT
012300     END-IF.
012400     IF FDR1-META-INSERTED-MISSING
012500         SET FDR1-RC-BAD-METADATA TO TRUE
012600         MOVE "REQUIRED METADATA KEY INSERTEDTIMESTAMP MISSING"
012700             TO FDR1-RETURN-MESSAGE
012800         DISPLAY "FDR1OP2 - " FDR1-RETURN-MESSAGE
012900     END-IF.
013000 3000-EXIT.
013100     EXIT.
013200*
013300 4000-CHECK-ELABORATE-RTN.
013400*    BUSINESS RULE 2 - ELABORATE=FALSE (CASE-INSENSITIVE EXACT
013500*    MATCH) IS A DELIBERATE SKIP, NOT AN ERROR.  ANY OTHER VALUE,
013600*    INCLUDING AN ABSENT KEY, LEAVES THE FILE ELIGIBLE.  THE FOLD
013700*    IS DONE WITH INSPECT CONVERTING AGAINST A FIXED LOWER/UPPER
013800*    ALPHABET PAIR, THE SAME FLAVOR OF FIXED ALPHABET RANGE THE
013810*    FDR1-NUMERIC-CLASS TEST USES IN FDR1OP1, SO ALL 32 UPPER/
013820*    LOWER COMBINATIONS OF THE WORD FOLD TO ONE BEFORE THE TEST.
013900     MOVE ZERO TO W00-ELAB-LEN.
014000     INSPECT FDR1-META-ELABORATE TALLYING W00-ELAB-LEN
014100         FOR CHARACTERS BEFORE SPACE.
014150     MOVE FDR1-META-ELABORATE TO W01-ELAB-FOLDED.
014160     INSPECT W01-ELAB-FOLDED
014170         CONVERTING "abcdefghijklmnopqrstuvwxyz"
014180                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014200     IF W01-ELAB-IS-FALSE
014300         SET FDR1-RC-SKIPPED TO TRUE
014400         MOVE "ELABORATE=FALSE - FILE SKIPPED BY REQUEST" TO
014500             FDR1-RETURN-MESSAGE
014600         IF W02-TRACE-REQUIRED
014700             DISPLAY "FDR1OP2 - " FDR1-RETURN-MESSAGE
014800                     " LEN=" W00-ELAB-LEN
014850                     " FIRST-BYTE=" W00-GT-ELAB-FIRST
014900         END-IF
015000     END-IF.
015100 4000-EXIT.
015200     EXIT.
