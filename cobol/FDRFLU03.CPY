000100******************************************************************
000200*                                                                *
000300*   FDRFLU03.CPY                                                 *
000400*   FDR1 BLOB METADATA / RECOVERY REQUEST / RETURN-CODE LAYOUTS  *
000500*                                                                *
000600*   HIST:  1991-02-11  C.RUZ    ORIGINAL LAYOUT (REQ PSP-0017)   *
000700*           1997-04-22  C.RUZ    ADDED SERVICE-ID CORRELATION    *
000800*           1998-11-20  M.TAPIA  Y2K - TIMESTAMP KEPT AS TEXT    *
000900*           2004-01-09  M.TAPIA  ADDED RECOVERY REQUEST GROUP    *
001000*                                                                *
001100******************************************************************
001200 01  FDR1-BLOB-META.
001300     05  FDR1-META-SESSION-ID             PIC X(50).
001400     05  FDR1-META-SESSION-PRES           PIC X(01).
001500         88  FDR1-META-SESSION-OK         VALUE "Y".
001600         88  FDR1-META-SESSION-MISSING    VALUE "N".
001700     05  FDR1-META-INSERTED-TS            PIC X(26).
001800     05  FDR1-META-INSERTED-PRES          PIC X(01).
001900         88  FDR1-META-INSERTED-OK        VALUE "Y".
002000         88  FDR1-META-INSERTED-MISSING   VALUE "N".
002100*    RAW/NORMALIZED ALTERNATE VIEW OF THE INSERTED TIMESTAMP,
002200*    USED THE SAME WAY AS FDR1-ENV-DOF-R IN FDRFLU01 WHILE THE
002300*    OFFSET/Z-SUFFIX/FRACTION TAIL IS BEING STRIPPED.
002400     05  FDR1-META-INS-TS-R REDEFINES FDR1-META-INSERTED-TS.
002500         10  FDR1-META-INS-DATE           PIC X(10).
002600         10  FDR1-META-INS-TSEP           PIC X(01).
002700         10  FDR1-META-INS-TIME           PIC X(08).
002800         10  FDR1-META-INS-TAIL           PIC X(07).
002900*    RAW TEXT AS RECEIVED - MAY ARRIVE IN ANY UPPER/LOWER MIX
002950*    (E.G. "False", "FALSE", "FaLsE").  FDR1OP2 FOLDS ITS OWN
002960*    WORKING-STORAGE COPY TO UPPERCASE BEFORE TESTING IT, SO NO
002970*    88-LEVEL IS CARRIED ON THIS RAW FIELD.
002980     05  FDR1-META-ELABORATE              PIC X(05).
003200     05  FDR1-META-SERVICE-ID             PIC X(50).
003300     05  FDR1-META-SERVICE-PRES           PIC X(01).
003400         88  FDR1-META-SERVICE-OK         VALUE "Y".
003500         88  FDR1-META-SERVICE-MISSING    VALUE "N".
003600     05  FDR1-META-FILLER                 PIC X(10).
003700*
003800 01  FDR1-RECOVERY-REQ.
003900     05  FDR1-RCV-CONTAINER               PIC X(63).
004000     05  FDR1-RCV-FILENAME                PIC X(128).
004100     05  FDR1-RCV-FILLER                  PIC X(09).
004200*
004300******************************************************************
004400*   FDR1 RETURN-CODE COPYBOOK - ONE CODE/MESSAGE PAIR PER CALL   *
004500*   INTO OR OUT OF THE FDR1 RECONCILIATION CHAIN.                *
004600******************************************************************
004700 01  FDR1-RETURN-CODE                     PIC 9(02) COMP.
004800     88  FDR1-RC-SUCCESS                  VALUE 00.
004900     88  FDR1-RC-SKIPPED                  VALUE 04.
005000     88  FDR1-RC-BAD-REQUEST              VALUE 40.
005100     88  FDR1-RC-NOT-FOUND                VALUE 44.
005200     88  FDR1-RC-BAD-METADATA             VALUE 42.
005300     88  FDR1-RC-PARSE-ERROR              VALUE 50.
005400     88  FDR1-RC-PUBLISH-FAILED           VALUE 55.
005500     88  FDR1-RC-UNEXPECTED               VALUE 99.
005600 01  FDR1-RETURN-MESSAGE                  PIC X(60).
005700 01  FDR1-RETURN-FILLER                   PIC X(08).
