000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1OP5.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/22/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1OP5 (WAS "OPCION-5") - RECOVERY BLOB RETRIEVAL           *
001100*                                                                *
001200*   UNIT D OF THE FDR RECONCILIATION BATCH STEP.  CALLED ONLY BY *
001300*   THE RECOVERY ENTRY POINT IN FDR1MEN - GIVEN A CONTAINER AND  *
001400*   BLOB NAME, FETCHES THE RAW GZIP CONTENT AND THE METADATA MAP *
001500*   SO THE SAME DECOMPRESS/PARSE/MAP/PUBLISH CHAIN CAN REPLAY A  *
001600*   FILE THAT FAILED ITS FIRST PASS.  THE STORAGE-EVENT ENTRY    *
001700*   POINT NEVER CALLS THIS ONE - IT ALREADY HAS THE BLOB IN HAND.*
001800*                                                                *
001900*   CHANGE LOG                                                   *
002000*   ----------                                                   *
002100*   02/22/1991  C.RUZ     ORIGINAL - REQ PSP-0017 (WAS THE       *
002200*                         CUSTOMER LOOKUP-BY-CODE SCREEN WORKER, *
002300*                         ALL SCREEN-SECTION WORK DROPPED HERE)  *
002400*   03/08/1994  R.SOTO    REWRITTEN AS THE RECOVERY FETCH ON REQ *
002500*                         PSP-0104 - LOOKUP KEY IS NOW A         *
002600*                         CONTAINER/FILENAME PAIR, NOT A CODE    *
002700*   09/30/1998  M.TAPIA   Y2K REVIEW - NO DATE FIELDS TOUCHED    *
002800*   11/14/2002  C.RUZ     MISSING-METADATA-FILE NOW TREATED AS   *
002900*                         NOT-FOUND RATHER THAN ABENDING (REQ    *
003000*                         PSP-0273)                              *
003100*   10/02/2011  J.PENA    TRACE DISPLAY ON UPSI-0                *
003200*   05/29/2017  J.PENA    REQ PSP-0399 - ANY OPEN/READ ERROR ON  *
003300*                         EITHER FILE NOW COLLAPSES TO NOT-FOUND,*
003400*                         MATCHING THE RECOVERY CALLER'S ONLY    *
003500*                         TWO OUTCOMES (FOUND / NOT FOUND)       *
003520*   03/11/2019  L.DIAZ    REQ PSP-0415 - FDRBLOB CHANGED TO A    *
003530*                         VARYING-LENGTH FD; LK-RAW-LENGTH WAS   *
003540*                         HARDCODED TO THE 999999 WORK-AREA      *
003550*                         CEILING ON EVERY FETCH, FEEDING        *
003560*                         TRAILING PAD BYTES TO FDR1CR3 AS IF    *
003570*                         THEY WERE REAL CONTENT ON ANY BLOB     *
003580*                         SHORTER THAN THAT                      *
003595*   12/14/2019  L.DIAZ    REQ PSP-0418 - DOCUMENTATION PASS ONLY *
003596*                         PER SHOP STANDARDS AUDIT, NO LOGIC     *
003597*                         CHANGED                                *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS FDR1-TRACE-ON
004200     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004450*    BOTH FILES ARE OPENED, READ ONCE, AND CLOSED WITHIN A SINGLE
004460*    CALL TO THIS PROGRAM - THERE IS NO CARRIED-OVER FILE STATE
004470*    BETWEEN ONE RECOVERY FETCH AND THE NEXT.
004500     SELECT FDRBLOB ASSIGN TO FDRBLOB
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS W90-BLOB-STATUS.
004800     SELECT FDRMETA ASSIGN TO FDRMETA
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS W90-META-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  FDRBLOB
005320*    VARYING-LENGTH FD (REQ PSP-0415) - W93-READ-LEN IS SET BY
005330*    COBOL ON EVERY SUCCESSFUL READ TO THE ACTUAL BYTE COUNT OF
005340*    THE BLOB JUST READ, NOT THE 999999-BYTE DECLARED CEILING.
005350     LABEL RECORDS ARE STANDARD
005370     RECORD IS VARYING IN SIZE FROM 1 TO 999999 CHARACTERS
005380         DEPENDING ON W93-READ-LEN.
005600 01  FDR1-BLOB-FD-REC                 PIC X(999999).
005700 FD  FDRMETA
005750*    FIXED-FORMAT 144-BYTE METADATA RECORD - SAME LAYOUT FDR1-
005760*    BLOB-META (FDRFLU03) UNFLATTENS IN 3000-FETCH-META-RTN.
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD.
006000 01  FDR1-META-FD-REC                 PIC X(144).
006100 WORKING-STORAGE SECTION.
006150*    FILE-STATUS 88-LEVELS FOR BOTH RECOVERY FILES.  ONLY "00"
006160*    (OK), "10" (EOF ON THE READ) AND "35" (FILE NOT FOUND AT
006170*    OPEN) ARE EVER TESTED BY NAME - ANY OTHER STATUS FALLS
006180*    THROUGH THE "NOT OK" ELSE PATH AND IS TREATED AS NOT-FOUND,
006190*    PER THE REQ PSP-0399 COLLAPSE-TO-TWO-OUTCOMES RULE ABOVE.
006200 01  W90-FETCH-STATUS.
006300     05  W90-BLOB-STATUS              PIC X(02).
006400         88  W90-BLOB-OK              VALUE "00".
006500         88  W90-BLOB-EOF             VALUE "10".
006600         88  W90-BLOB-NOT-FOUND       VALUE "35".
006700     05  W90-META-STATUS              PIC X(02).
006800         88  W90-META-OK              VALUE "00".
006900         88  W90-META-EOF             VALUE "10".
007000         88  W90-META-NOT-FOUND       VALUE "35".
007100*    PACKED VIEW OF BOTH FETCH-STATUS BYTES USED ONLY BY THE
007200*    UPSI-0 TRACE DISPLAY AFTER EACH OPEN.
007300 01  W90-STATUS-PAIR REDEFINES W90-FETCH-STATUS
007400                              PIC X(04).
007500 01  W91-FETCH-FLAGS.
007600     05  W91-BLOB-FOUND               PIC X(01) VALUE "N".
007700         88  W91-BLOB-WAS-FOUND       VALUE "Y".
007800     05  W91-FETCH-FILLER             PIC X(09).
007900 01  W92-OPEN-KEY-TRACE.
008000     05  W92-OK-CONTAINER              PIC X(20).
008100     05  W92-OK-FILENAME               PIC X(30).
008200*    SPLIT VIEW OF THE SAME TRACE GROUP, ISOLATING JUST THE
008300*    CONTAINER HALF FOR THE SHORTER OF THE TWO TRACE DISPLAYS.
008400 01  W92-OK-CONTAINER-R REDEFINES W92-OPEN-KEY-TRACE.
008500     05  W92-OKC-ONLY                  PIC X(20).
008600     05  W92-OKC-FILLER                PIC X(30).
008700 77  W93-READ-LEN                      PIC 9(07) COMP.
008800 77  W02-TRACE-SWITCH                  PIC X(01) VALUE "N".
008900     88  W02-TRACE-REQUIRED            VALUE "Y".
009000 LINKAGE SECTION.
009050*    FDR1-RECOVERY-REQ (FROM FDRFLU03) CARRIES THE CONTAINER/
009060*    FILENAME PAIR THE RECOVERY ENTRY POINT IN FDR1MEN WAS GIVEN.
009070*    LK-RAW-CONTENT/LK-RAW-LENGTH AND FDR1-BLOB-META ARE FILLED
009080*    HERE AND HANDED BACK UP THE CHAIN TO THE SAME CR3/OP1/OP2
009090*    SEQUENCE THE STORAGE-EVENT ENTRY POINT DRIVES DIRECTLY.
009100     COPY FDRFLU03.
009200 01  LK-RAW-CONTENT                    PIC X(999999).
009300 01  LK-RAW-LENGTH                     PIC 9(07) COMP.
009400 PROCEDURE DIVISION USING FDR1-RECOVERY-REQ LK-RAW-CONTENT
009500                          LK-RAW-LENGTH FDR1-BLOB-META
009600                          FDR1-RETURN-CODE.
009650******************************************************************
009660*   1000 - UNIT D DRIVER.  FETCHES THE RAW BLOB FIRST; IF THAT    *
009670*   MISSES THERE IS NO POINT OPENING THE METADATA FILE AT ALL, SO *
009680*   3000-FETCH-META-RTN ONLY RUNS WHEN 2000-FETCH-BLOB-RTN FOUND  *
009690*   SOMETHING.  EITHER STAGE FAILING LEAVES FDR1-RETURN-CODE SET  *
009695*   TO NOT-FOUND FOR THE CALLER.                                  *
009698******************************************************************
009700 1000-MAIN-RTN.
009750*    CLEAR EVERY RETURN AREA BEFORE EITHER FETCH RUNS - A PARTIAL
009760*    OR STALE RESULT MUST NEVER SURVIVE A NOT-FOUND OUTCOME BACK
009770*    UP TO THE CALLER.
009800     MOVE 00 TO FDR1-RETURN-CODE.
009900     MOVE SPACES TO LK-RAW-CONTENT.
010000     MOVE ZERO TO LK-RAW-LENGTH.
010100     INITIALIZE FDR1-BLOB-META.
010200     MOVE FDR1-RCV-CONTAINER TO W92-OK-CONTAINER.
010300     MOVE FDR1-RCV-FILENAME TO W92-OK-FILENAME.
010400     IF W02-TRACE-REQUIRED
010500         DISPLAY "FDR1OP5 - RECOVERY FETCH " W92-OPEN-KEY-TRACE
010600     END-IF.
010700     PERFORM 2000-FETCH-BLOB-RTN THRU 2000-EXIT.
010800     IF NOT W91-BLOB-WAS-FOUND
010900         SET FDR1-RC-NOT-FOUND TO TRUE
011000         MOVE "RECOVERY BLOB NOT FOUND" TO FDR1-RETURN-MESSAGE
011100         DISPLAY "FDR1OP5 - " FDR1-RETURN-MESSAGE
011200         GO TO 1000-EXIT
011300     END-IF.
011400     PERFORM 3000-FETCH-META-RTN THRU 3000-EXIT.
011500     IF FDR1-RC-NOT-FOUND
011600         GO TO 1000-EXIT
011700     END-IF.
011800 1000-EXIT.
011900     GOBACK.
012000*
012100 2000-FETCH-BLOB-RTN.
012200*    UNIT D STEP 1/2 - A MISSING BLOB, OR ANY OTHER OPEN ERROR,
012300*    COLLAPSES TO "NOT FOUND" FOR THE CALLER; NO ABEND.  FDRBLOB
012350*    IS A VARYING-LENGTH FILE SO W93-READ-LEN COMES BACK FROM THE
012360*    READ SET TO THE ACTUAL BYTE COUNT OF THIS BLOB, NOT THE
012370*    999999-BYTE CEILING OF THE WORK AREA - WITHOUT THIS THE
012380*    TRAILING PAD BYTES WOULD BE FED INTO FDR1CR3 AS IF THEY WERE
012390*    PART OF THE COMPRESSED CONTENT (REQ PSP-0415).
012400     SET W91-BLOB-WAS-FOUND TO FALSE.
012500     OPEN INPUT FDRBLOB.
012600     IF NOT W90-BLOB-OK
012700         GO TO 2000-EXIT
012800     END-IF.
012900     MOVE ZERO TO W93-READ-LEN.
013000     READ FDRBLOB INTO LK-RAW-CONTENT.
013100     IF W90-BLOB-OK
013200         SET W91-BLOB-WAS-FOUND TO TRUE
013300         MOVE W93-READ-LEN TO LK-RAW-LENGTH
013400     END-IF.
013500     CLOSE FDRBLOB.
013600     IF W02-TRACE-REQUIRED
013700         DISPLAY "FDR1OP5 - BLOB STATUS " W90-BLOB-STATUS
013800     END-IF.
013900 2000-EXIT.
014000     EXIT.
014100*
014200 3000-FETCH-META-RTN.
014300*    UNIT D STEP 3 - THE METADATA MAP IS FETCHED SEPARATELY FROM
014400*    THE CONTENT; A MISSING METADATA FILE IS ALSO NOT-FOUND, NOT
014500*    A BAD-METADATA REJECT (THAT CHECK BELONGS TO FDR1OP2).
014600     OPEN INPUT FDRMETA.
014700     IF NOT W90-META-OK
014800         SET FDR1-RC-NOT-FOUND TO TRUE
014900         MOVE "RECOVERY METADATA FILE NOT FOUND" TO
015000             FDR1-RETURN-MESSAGE
015100         DISPLAY "FDR1OP5 - " FDR1-RETURN-MESSAGE
015200         GO TO 3000-EXIT
015300     END-IF.
015400     READ FDRMETA.
015500     IF W90-META-OK
015600         MOVE FDR1-META-FD-REC TO FDR1-BLOB-META
015700     ELSE
015800         SET FDR1-RC-NOT-FOUND TO TRUE
015900         MOVE "RECOVERY METADATA RECORD NOT FOUND" TO
016000             FDR1-RETURN-MESSAGE
016100         DISPLAY "FDR1OP5 - " FDR1-RETURN-MESSAGE
016200     END-IF.
016300     CLOSE FDRMETA.
016400     IF W02-TRACE-REQUIRED
016500         DISPLAY "FDR1OP5 - META STATUS " W90-META-STATUS
016600     END-IF.
016700 3000-EXIT.
016800     EXIT.
