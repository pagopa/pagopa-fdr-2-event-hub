000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FDR1CR2.
000300 AUTHOR.        C RUZ.
000400 INSTALLATION.  PAGOPA FDR RECONCILIATION - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FDR1CR2 - BASE64 DECODE SHARED UTILITY SUBPROGRAM            *
001100*                                                                *
001200*   CALLED BY FDR1-OP1 TO UNWRAP THE XMLRENDICONTAZIONE          *
001300*   ELEMENT INTO THE EMBEDDED SETTLEMENT-DETAIL XML TEXT         *
001400*   BEFORE IT IS HANDED BACK TO THE DETAIL PARSE ROUTINE.        *
001500*   ORIGINALLY THE STANDALONE SALES-ENTRY UTILITY "VENTA";        *
001600*   GUTTED AND REBUILT 02/1991 AS THE SHOP'S COMMON BASE64       *
001700*   DECODER SO NO TWO BATCH STEPS CARRY THEIR OWN COPY OF THE    *
001800*   ALPHABET TABLE.                                              *
001900*                                                                *
002000*   CHANGE LOG                                                   *
002100*   ----------                                                   *
002200*   02/18/1991  C.RUZ     ORIGINAL - REQ PSP-0017                *
002300*   07/02/1991  C.RUZ     PADDING ('=') HANDLING ADDED           *
002400*   11/09/1992  C.RUZ     REJECTS INPUT LENGTH NOT MULTIPLE OF 4 *
002500*   03/08/1994  R.SOTO    RENAMED FROM "VENTA" ON REQ PSP-0104   *
002600*   07/22/1995  R.SOTO    ASCII TABLE REBUILT AS 16-WAY FILLER   *
002700*                         GROUP (WAS 256 INLINE MOVE STATEMENTS) *
002800*   09/30/1998  M.TAPIA   Y2K REVIEW - NO DATE FIELDS, N/C       *
002900*   01/05/1999  M.TAPIA   OUTPUT BUFFER WIDENED TO 9(07) LENGTH  *
003000*                         (REQ PSP-0233, LARGER EMBEDDED FLOWS)  *
003100*   08/11/2001  R.SOTO    BAD-CHARACTER IN INPUT NOW SETS RC 52  *
003200*                         INSTEAD OF ABENDING ON SUBSCRIPT RANGE *
003300*   05/29/2017  J.PENA    REQ PSP-0399 - LAST-GROUP PADDING      *
003400*                         COUNT WAS OFF BY ONE, FIXED            *
003420*   12/14/2019  L.DIAZ    REQ PSP-0418 - DOCUMENTATION PASS ONLY *
003440*                         PER SHOP STANDARDS AUDIT, NO LOGIC     *
003450*                         CHANGED - ADDED PARAGRAPH-HEADER AND   *
003460*                         WORKING-STORAGE BANNER COMMENTARY SO   *
003470*                         THE NEXT MAINTAINER DOES NOT HAVE TO   *
003480*                         RE-DERIVE THE BIT-PACKING ARITHMETIC   *
003490*                         AND TABLE-SCAN REASONING FROM SCRATCH  *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003720*    THIS SUBPROGRAM CARRIES ITS OWN SPECIAL-NAMES EVEN THOUGH IT
003740*    IS ONLY EVER CALLED, NEVER RUN STANDALONE - SHOP CONVENTION
003750*    IS THAT EVERY COMPILE UNIT DECLARES THE SWITCHES AND CLASSES
003760*    IT ACTUALLY TESTS, RATHER THAN INHERITING THEM FROM A CALLER.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS B64-PAD-CHAR IS "="
004100     UPSI-0 ON STATUS IS FDR1-TRACE-ON
004200     UPSI-0 OFF STATUS IS FDR1-TRACE-OFF.
004250*    UPSI-0 IS THE SAME SHOP-WIDE TRACE TOGGLE SET AT JCL EXEC
004260*    TIME AS IN FDR1-OP1/OP3/OP4 - NOT ACTED ON IN THIS PROGRAM
004270*    TODAY, BUT DECLARED FOR CONSISTENCY SHOULD A FUTURE REQUEST
004280*    ASK FOR TRACE DISPLAYS OF THE DECODE LOOP.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600*   256-BYTE ASCENDING BYTE-VALUE TABLE, USED TO TURN A 0-255   *
004700*   COMP VALUE BACK INTO THE ONE-BYTE CHARACTER IT REPRESENTS.  *
004710*   BUILT AS 16 HEX-LITERAL FILLER SLABS OF 16 BYTES EACH -      *
004720*   X"00" THRU X"0F" ON THE FIRST LINE, X"10" THRU X"1F" ON THE  *
004730*   SECOND, AND SO ON - SO THE WHOLE TABLE FITS IN 16 SOURCE     *
004740*   LINES INSTEAD OF 256 SEPARATE ONE-BYTE MOVE STATEMENTS.  THE *
004750*   REDEFINES BELOW (W00-ASCII-TABLE-R) IS THE ONLY WAY THE      *
004760*   PROCEDURE DIVISION EVER TOUCHES THIS DATA - IT INDEXES INTO  *
004770*   W00-ASCII-ENTRY BY THE DECODED BYTE VALUE PLUS ONE (COBOL    *
004780*   SUBSCRIPTS ARE 1-BASED, THE BYTE VALUES THEY STAND FOR ARE   *
004790*   0-BASED) TO TURN A 0-255 NUMBER BACK INTO ITS CHARACTER.     *
004800******************************************************************
004900 01  W00-ASCII-TABLE.
005000     05  FILLER PIC X(16) VALUE X"000102030405060708090A0B0C0D0E0F".
005100     05  FILLER PIC X(16) VALUE X"101112131415161718191A1B1C1D1E1F".
005200     05  FILLER PIC X(16) VALUE X"202122232425262728292A2B2C2D2E2F".
005300     05  FILLER PIC X(16) VALUE X"303132333435363738393A3B3C3D3E3F".
005400     05  FILLER PIC X(16) VALUE X"404142434445464748494A4B4C4D4E4F".
005500     05  FILLER PIC X(16) VALUE X"505152535455565758595A5B5C5D5E5F".
005600     05  FILLER PIC X(16) VALUE X"606162636465666768696A6B6C6D6E6F".
005700     05  FILLER PIC X(16) VALUE X"707172737475767778797A7B7C7D7E7F".
005800     05  FILLER PIC X(16) VALUE X"808182838485868788898A8B8C8D8E8F".
005900     05  FILLER PIC X(16) VALUE X"909192939495969798999A9B9C9D9E9F".
006000     05  FILLER PIC X(16) VALUE X"A0A1A2A3A4A5A6A7A8A9AAABACADAEAF".
006100     05  FILLER PIC X(16) VALUE X"B0B1B2B3B4B5B6B7B8B9BABBBCBDBEBF".
006200     05  FILLER PIC X(16) VALUE X"C0C1C2C3C4C5C6C7C8C9CACBCCCDCECF".
006300     05  FILLER PIC X(16) VALUE X"D0D1D2D3D4D5D6D7D8D9DADBDCDDDEDF".
006400     05  FILLER PIC X(16) VALUE X"E0E1E2E3E4E5E6E7E8E9EAEBECEDEEEF".
006500     05  FILLER PIC X(16) VALUE X"F0F1F2F3F4F5F6F7F8F9FAFBFCFDFEFF".
006600 01  W00-ASCII-TABLE-R REDEFINES W00-ASCII-TABLE.
006700     05  W00-ASCII-ENTRY              PIC X(01) OCCURS 256 TIMES.
006710*    THE STANDARD RFC-4648 BASE64 ALPHABET, POSITION 1 = 6-BIT  *
006715*    VALUE 0 THRU POSITION 64 = 6-BIT VALUE 63.  3000-LOOKUP-   *
006720*    CHAR-RTN SCANS THIS TABLE LINEARLY RATHER THAN COMPUTING   *
006725*    THE VALUE DIRECTLY BECAUSE THE ALPHABET IS NOT ONE         *
006730*    CONTIGUOUS RANGE OF BYTE VALUES (UPPER, LOWER, DIGITS, "+", *
006735*    "/" ARE FOUR SEPARATE RANGES PLUS TWO LOOSE CHARACTERS) -   *
006740*    A TABLE SCAN IS SIMPLER AND SAFER THAN FOUR RANGE TESTS.    *
006750 01  W01-B64-ALPHABET PIC X(64) VALUE
006900     "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789+/".
007000 01  W01-B64-ALPHABET-R REDEFINES W01-B64-ALPHABET.
007100     05  W01-B64-CHAR                 PIC X(01) OCCURS 64 TIMES.
007150*    SCRATCH FIELDS FOR ONE DECODE GROUP.  W02-IN-IDX WALKS THE  *
007160*    INPUT FOUR CHARACTERS AT A TIME; W02-OUT-IDX WALKS THE      *
007170*    OUTPUT ONE TO THREE BYTES AT A TIME (FEWER THAN THREE ONLY  *
007180*    ON THE FINAL, PADDED GROUP).  W02-V1 THRU W02-V4 HOLD THE   *
007190*    FOUR DECODED 6-BIT VALUES BEFORE THEY ARE PACKED TOGETHER.  *
007200 01  W02-DECODE-WORK.
007300     05  W02-IN-IDX                   PIC 9(07) COMP.
007400     05  W02-OUT-IDX                  PIC 9(07) COMP.
007500     05  W02-LOOKUP-IDX               PIC 9(02) COMP.
007600     05  W02-PAD-COUNT                PIC 9(01) COMP.
007700     05  W02-V1                       PIC 9(02) COMP.
007800     05  W02-V2                       PIC 9(02) COMP.
007900     05  W02-V3                       PIC 9(02) COMP.
008000     05  W02-V4                       PIC 9(02) COMP.
008100     05  W02-COMBINED                 PIC 9(08) COMP.
008200     05  W02-BYTE1                    PIC 9(03) COMP.
008300     05  W02-BYTE2                    PIC 9(03) COMP.
008400     05  W02-BYTE3                    PIC 9(03) COMP.
008500     05  W02-REM1                     PIC 9(08) COMP.
008600     05  W02-DECODE-FILLER            PIC X(08).
008700*    ALTERNATE VIEW OF THE COMBINED 24-BIT WORK CELL, KEPT SO A
008800*    CORE DUMP SHOWS THE SPLIT HALVES DURING A BAD-CHARACTER
008900*    ABEND WITHOUT RE-RUNNING UNDER THE DEBUGGER.
009000     05  W02-COMBINED-R REDEFINES W02-COMBINED.
009100         10  W02-COMBINED-HI          PIC 9(04) COMP.
009200         10  W02-COMBINED-LO          PIC 9(04) COMP.
009250*    THE SINGLE INPUT CHARACTER CURRENTLY BEING LOOKED UP, AND THE
009260*    FOUND/NOT-FOUND SWITCH 3000-LOOKUP-CHAR-RTN SETS TO REPORT
009270*    BACK TO ITS CALLER WHETHER THE SCAN MATCHED.
009300 01  W03-ONE-CHAR                     PIC X(01).
009400 01  W03-FOUND-SWITCH                 PIC X(01) VALUE "N".
009500     88  W03-CHAR-FOUND               VALUE "Y".
009600     88  W03-CHAR-NOT-FOUND           VALUE "N".
009650******************************************************************
009660*   LINKAGE SECTION - CALLING CONVENTION FOR THIS SUBPROGRAM.     *
009670*   LK-B64-INPUT/LK-B64-LENGTH ARE THE ENCODED TEXT AND ITS TRUE  *
009680*   LENGTH (NOT THE PIC X(999999) DECLARED LENGTH - THE CALLER    *
009690*   MUST PASS THE ACTUAL CHARACTER COUNT).  LK-B64-OUTPUT RECEIVES*
009693*   THE DECODED BYTES, LK-B64-OUT-LENGTH THE TRUE BYTE COUNT      *
009696*   WRITTEN.  LK-RETURN-CODE COMES BACK ZERO ON SUCCESS, 52 ON A  *
009698*   BAD CHARACTER OR LENGTH-NOT-MULTIPLE-OF-4 REJECT.             *
009699******************************************************************
009700 LINKAGE SECTION.
009800 01  LK-B64-INPUT                     PIC X(999999).
009900 01  LK-B64-LENGTH                    PIC 9(07) COMP.
010000 01  LK-B64-OUTPUT                    PIC X(999999).
010100 01  LK-B64-OUT-LENGTH                PIC 9(07) COMP.
010200 01  LK-RETURN-CODE                   PIC 9(02) COMP.
010300     88  LK-RC-OK                     VALUE 00.
010400     88  LK-RC-BAD-LENGTH             VALUE 52.
010500     88  LK-RC-BAD-CHARACTER          VALUE 52.
010600 PROCEDURE DIVISION USING LK-B64-INPUT LK-B64-LENGTH
010700                          LK-B64-OUTPUT LK-B64-OUT-LENGTH
010800                          LK-RETURN-CODE.
010850******************************************************************
010860*   1000 - DRIVES THE GROUP LOOP.  A VALID BASE64 STRING'S       *
010870*   LENGTH (PADDING CHARACTERS INCLUDED) IS ALWAYS A MULTIPLE OF *
010880*   4, SINCE EACH GROUP OF 4 INPUT CHARACTERS PACKS EXACTLY 24   *
010890*   BITS - THAT IS CHECKED ONCE HERE SO 2000-DECODE-GROUP-RTN    *
010895*   NEVER HAS TO WORRY ABOUT A SHORT TRAILING GROUP.             *
010898******************************************************************
010900 1000-MAIN-RTN.
011000     MOVE 00 TO LK-RETURN-CODE.
011100     MOVE SPACES TO LK-B64-OUTPUT.
011200     MOVE ZERO TO LK-B64-OUT-LENGTH W02-OUT-IDX.
011300     IF LK-B64-LENGTH = ZERO
011400         GO TO 1000-EXIT
011500     END-IF.
011600     DIVIDE LK-B64-LENGTH BY 4 GIVING W02-V1 REMAINDER W02-V2.
011620*    W02-V1 ITSELF IS A THROWAWAY QUOTIENT HERE - ONLY THE
011630*    REMAINDER MATTERS.  IT IS REUSED BELOW AS ONE OF THE FOUR
011640*    PER-GROUP LOOKUP CELLS ONCE THE GROUP LOOP STARTS.
011650     IF W02-V2 NOT = ZERO
011700         MOVE 52 TO LK-RETURN-CODE
011800         GO TO 1000-EXIT
011900     END-IF.
012000     MOVE 1 TO W02-IN-IDX.
012050*    W02-IN-IDX IS THE START COLUMN OF THE CURRENT 4-CHARACTER
012060*    GROUP IN LK-B64-INPUT; IT ADVANCES BY 4 EACH TRIP THROUGH
012070*    THE LOOP BELOW, NEVER BY 1 - THIS IS A GROUP LOOP, NOT A
012080*    CHARACTER LOOP.
012100 1000-GROUP-LOOP.
012200     IF W02-IN-IDX > LK-B64-LENGTH
012300         GO TO 1000-EXIT
012400     END-IF.
012500     PERFORM 2000-DECODE-GROUP-RTN THRU 2000-EXIT.
012600     IF NOT LK-RC-OK
012700         GO TO 1000-EXIT
012800     END-IF.
012900     ADD 4 TO W02-IN-IDX.
013000     GO TO 1000-GROUP-LOOP.
013100 1000-EXIT.
013150*    LK-B64-OUT-LENGTH IS SET HERE, NOT INSIDE THE GROUP LOOP -
013160*    WHETHER THE LOOP ENDED CLEAN OR BAILED OUT ON A BAD
013170*    CHARACTER, W02-OUT-IDX ALWAYS HOLDS THE TRUE COUNT OF BYTES
013180*    ACTUALLY WRITTEN TO LK-B64-OUTPUT SO FAR.
013200     MOVE W02-OUT-IDX TO LK-B64-OUT-LENGTH.
013300     GOBACK.
013400*
013500 2000-DECODE-GROUP-RTN.
013510*    ONE GROUP IS FOUR INPUT CHARACTERS MAKING THREE OUTPUT
013520*    BYTES.  EACH CHARACTER IS LOOKED UP FOR ITS 6-BIT ALPHABET
013530*    POSITION (0-63); A TRAILING "=" COUNTS AS A PAD AND ITS
013540*    VALUE IS FORCED TO ZERO SO THE ARITHMETIC BELOW STILL WORKS.
013600     MOVE ZERO TO W02-PAD-COUNT.
013700     MOVE LK-B64-INPUT(W02-IN-IDX:1) TO W03-ONE-CHAR.
013800     PERFORM 3000-LOOKUP-CHAR-RTN THRU 3000-EXIT.
013900     IF NOT LK-RC-OK GO TO 2000-EXIT END-IF.
014000     MOVE W02-LOOKUP-IDX TO W02-V1.
014100     MOVE LK-B64-INPUT(W02-IN-IDX + 1:1) TO W03-ONE-CHAR.
014200     PERFORM 3000-LOOKUP-CHAR-RTN THRU 3000-EXIT.
014300     IF NOT LK-RC-OK GO TO 2000-EXIT END-IF.
014400     MOVE W02-LOOKUP-IDX TO W02-V2.
014500     MOVE LK-B64-INPUT(W02-IN-IDX + 2:1) TO W03-ONE-CHAR.
014600     IF W03-ONE-CHAR IS B64-PAD-CHAR
014700         ADD 1 TO W02-PAD-COUNT
014800         MOVE ZERO TO W02-V3
014900     ELSE
015000         PERFORM 3000-LOOKUP-CHAR-RTN THRU 3000-EXIT
015100         IF NOT LK-RC-OK GO TO 2000-EXIT END-IF
015200         MOVE W02-LOOKUP-IDX TO W02-V3
015300     END-IF.
015400     MOVE LK-B64-INPUT(W02-IN-IDX + 3:1) TO W03-ONE-CHAR.
015500     IF W03-ONE-CHAR IS B64-PAD-CHAR
015600         ADD 1 TO W02-PAD-COUNT
015700         MOVE ZERO TO W02-V4
015800     ELSE
015900         PERFORM 3000-LOOKUP-CHAR-RTN THRU 3000-EXIT
016000         IF NOT LK-RC-OK GO TO 2000-EXIT END-IF
016100         MOVE W02-LOOKUP-IDX TO W02-V4
016200     END-IF.
016300*    THE FOUR 6-BIT VALUES ARE PACKED LEFT TO RIGHT INTO A SINGLE
016310*    24-BIT CELL (6+6+6+6=24 BITS -> THE SAME SHIFT-AND-OR A
016320*    BINARY DECODER WOULD DO, DONE HERE WITH MULTIPLY/ADD SINCE
016330*    THIS COMPILER HAS NO BIT-SHIFT VERB).  THE TWO DIVIDES THAT
016340*    FOLLOW THEN SPLIT THE 24 BITS BACK INTO THREE 8-BIT BYTES.
016350     COMPUTE W02-COMBINED =
016400         (W02-V1 * 262144) + (W02-V2 * 4096) +
016500         (W02-V3 * 64) + W02-V4.
016600     DIVIDE W02-COMBINED BY 65536 GIVING W02-BYTE1
016700         REMAINDER W02-REM1.
016800     DIVIDE W02-REM1 BY 256 GIVING W02-BYTE2
016900         REMAINDER W02-BYTE3.
017000     ADD 1 TO W02-OUT-IDX.
017100     MOVE W00-ASCII-ENTRY(W02-BYTE1 + 1)
017200         TO LK-B64-OUTPUT(W02-OUT-IDX:1).
017300     IF W02-PAD-COUNT < 2
017400         ADD 1 TO W02-OUT-IDX
017500         MOVE W00-ASCII-ENTRY(W02-BYTE2 + 1)
017600             TO LK-B64-OUTPUT(W02-OUT-IDX:1)
017700     END-IF.
017800     IF W02-PAD-COUNT < 1
017900         ADD 1 TO W02-OUT-IDX
018000         MOVE W00-ASCII-ENTRY(W02-BYTE3 + 1)
018100             TO LK-B64-OUTPUT(W02-OUT-IDX:1)
018200     END-IF.
018300 2000-EXIT.
018400     EXIT.
018500*
018520******************************************************************
018540*   3000 - LOOKS UP ONE CHARACTER'S 6-BIT ALPHABET POSITION BY A  *
018550*   STRAIGHT LINEAR SCAN OF W01-B64-ALPHABET.  THIS IS NOT THE    *
018560*   FASTEST WAY TO DECODE BASE64 BUT IT IS THE SAFEST ON A SHOP   *
018570*   COMPILER WITH NO BIT OPERATORS - IT NEEDS NO ASSUMPTIONS      *
018580*   ABOUT EBCDIC-VS-ASCII COLLATING SEQUENCE OR CONTIGUOUS BYTE   *
018590*   RANGES, JUST A CHARACTER-FOR-CHARACTER COMPARE AGAINST THE    *
018595*   64-BYTE TABLE BUILT AT COMPILE TIME.                          *
018598******************************************************************
018600 3000-LOOKUP-CHAR-RTN.
018700     SET W03-CHAR-NOT-FOUND TO TRUE.
018800     MOVE 00 TO LK-RETURN-CODE.
018850     MOVE 1 TO W02-LOOKUP-IDX.
018900 3000-SCAN-LOOP.
019000     IF W02-LOOKUP-IDX > 64
019050*        FELL OFF THE END OF THE TABLE WITHOUT A MATCH - THE INPUT
019060*        BYTE IS NOT A VALID BASE64 CHARACTER (NOT EVEN THE PAD
019070*        CHARACTER, WHICH 2000 ALREADY TESTS FOR BEFORE CALLING
019080*        HERE), SO REJECT THE WHOLE STRING.
019100         MOVE 52 TO LK-RETURN-CODE
019150         GO TO 3000-EXIT
019200     END-IF.
019300     IF W01-B64-CHAR(W02-LOOKUP-IDX) = W03-ONE-CHAR
019400         SET W03-CHAR-FOUND TO TRUE
019500         GO TO 3000-FOUND
019600     END-IF.
019650     ADD 1 TO W02-LOOKUP-IDX.
019700     GO TO 3000-SCAN-LOOP.
019800 3000-FOUND.
019850*    W02-LOOKUP-IDX IS THE 1-BASED SUBSCRIPT WHERE THE MATCH WAS
019860*    FOUND; THE 6-BIT VALUE THE ALPHABET POSITION STANDS FOR IS
019870*    0-BASED (POSITION 1 = VALUE 0), SO BACK IT OFF BY ONE BEFORE
019880*    RETURNING IT TO 2000-DECODE-GROUP-RTN.
019900     SUBTRACT 1 FROM W02-LOOKUP-IDX.
020000 3000-EXIT.
020100     EXIT.
